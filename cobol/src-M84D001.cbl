000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  M84D001.                                                    
000300 AUTHOR.      M.SILVEIRA.                                                 
000400 INSTALLATION. CPD SISTEMAS JURIDICOS.                                    
000500 DATE-WRITTEN. 03/14/89.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.    CONFIDENCIAL - USO INTERNO.                                 
000800*----------------------------------------------------------------         
000900* M84D001  -  TRIAGEM PRELIMINAR DE CONFLITO DE MARCAS                    
001000* **++ le/valida a marca candidata, le o dataset de marcas                
001100* anteriores, aciona M84A001 registro a registro para o                   
001200* calculo do indice de conflito, ordena os resultados e                   
001300* aciona M84R001 para montar o relatorio e o parecer.                     
001400*----------------------------------------------------------------         
001500*                       HISTORICO DE ALTERACOES                           
001600*----------------------------------------------------------------         
001700* DATA     PROGR       CHAMADO    DESCRICAO                               
001800* -------- ----------- ---------- ------------------------------          
001900* 14/03/89 M.SILVEIRA  SVC-0114   VERSAO INICIAL - TRIAGEM                
002000* 02/08/89 M.SILVEIRA  SVC-0129   INCLUIDA VALIDACAO CAMPOS CAND          
002100* 19/11/90 J.ABRANTES  SVC-0201   AJUSTE LEITURA DATASET TM               
002200* 07/05/91 J.ABRANTES  SVC-0233   INCLUIDA CONTAGEM DE REGISTROS          
002300* 22/01/92 C.NUNES     SVC-0288   ORDENACAO POR PONTUACAO DESC            
002400* 15/09/93 C.NUNES     SVC-0341   TOP-5 RELATORIO / TOP-3 PARECER         
002500* 30/03/94 P.OLIVEIRA  SVC-0388   REVISAO CLASSIFICACAO DE RISCO          
002600* 11/07/95 P.OLIVEIRA  SVC-0420   PADRONIZACAO LAYOUT RPTOUT              
002700* 04/12/96 T.MACHADO   SVC-0466   AJUSTE ROTINA DE ERRO ABERTURA          
002800* 18/06/98 T.MACHADO   SVC-0501Y2K CONVERSAO DATA RELATORIO P/ AAA        
002900* 09/02/99 T.MACHADO   SVC-0512Y2K REVISAO FINAL VIRADA DO SECULO         
003000* 23/10/00 A.SANTOS    SVC-0547   AJUSTE MENSAGENS DE ABEND               
003100* 14/04/03 A.SANTOS    SVC-0602   FONTE UNICA "CSV" NO RELATORIO          
003200* 30/09/05 A.SANTOS    SVC-0651   LIMPEZA FINAL / REVISAO GERAL           
003300*----------------------------------------------------------------         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.    IBM-370.                                             
003700 OBJECT-COMPUTER.    IBM-370.                                             
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM                                                   
004000     CLASS M84-DIGITS-VALID IS '0' THRU '9'                               
004100     CLASS M84-ALPHA-VALID  IS 'A' THRU 'Z', 'a' THRU 'z'                 
004200     UPSI-0 ON STATUS IS M84-U0-ABEND-TRACE.                              
004300*                                                                         
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT CANDIN  ASSIGN TO CANDIN                                      
004700                    FILE STATUS IS CANDIN-FS.                             
004800     SELECT TMIN    ASSIGN TO TMIN                                        
004900                    FILE STATUS IS TMIN-FS.                               
005000     SELECT RPTOUT  ASSIGN TO RPTOUT                                      
005100                    ORGANIZATION IS LINE SEQUENTIAL                       
005200                    FILE STATUS IS RPTOUT-FS.                             
005300*----------------------------------------------------------------         
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 FD  CANDIN                                                               
005700     RECORDING MODE IS F.                                                 
005800 01  M84-CANDIN-REC.                                                      
005900     03  FILLER                  PIC X(092).                              
006000*                                                                         
006100 FD  TMIN                                                                 
006200     RECORDING MODE IS F.                                                 
006300 01  M84-TMIN-REC.                                                        
006400     03  FILLER                  PIC X(144).                              
006500*                                                                         
006600 FD  RPTOUT.                                                              
006700 01  M84-RPTOUT-REC.                                                      
006800     03  FILLER                  PIC X(132).                              
006900*----------------------------------------------------------------         
007000 WORKING-STORAGE SECTION.                                                 
007100 01  WK-LITERALS.                                                         
007200   03  PGM-NAME                  PIC X(8)  VALUE 'M84D001'.               
007300   03  CC-SCORE-ANALYZER         PIC X(8)  VALUE 'M84A001'.               
007400   03  CC-REPORT-BUILDER         PIC X(8)  VALUE 'M84R001'.               
007500   03  CC-SOURCE-LABEL           PIC X(3)  VALUE 'CSV'.                   
007600   03  FILLER                    PIC X(01) VALUE SPACE.                   
007700*                                                                         
007800 01  LS-FILE-STATUSES.                                                    
007900   03  CANDIN-FS                 PIC XX.                                  
008000     88  CANDIN-OK                    VALUE '00'.                         
008100     88  CANDIN-EOF                   VALUE '10'.                         
008200   03  TMIN-FS                   PIC XX.                                  
008300     88  TMIN-OK                      VALUE '00'.                         
008400     88  TMIN-EOF                     VALUE '10'.                         
008500   03  RPTOUT-FS                 PIC XX.                                  
008600     88  RPTOUT-OK                    VALUE '00'.                         
008700   03  FILLER                    PIC X(01) VALUE SPACE.                   
008800*                                                                         
008900 01  LS-COUNTERS.                                                         
009000   03  M84-TM-READ-CTR           PIC 9(9) COMP VALUE ZERO.                
009100   03  M84-TM-LOADED-CTR         PIC 9(9) COMP VALUE ZERO.                
009200   03  M84-HIGH-SCORE            PIC 9(3)      VALUE ZERO.                
009300   03  M84-HIGH-SCORE-X REDEFINES                                         
009400       M84-HIGH-SCORE            PIC X(3).                                
009500   03  M84-RPT-TOP-N             PIC 9(2) COMP VALUE 5.                   
009600   03  M84-OPN-TOP-N             PIC 9(2) COMP VALUE 3.                   
009700   03  FILLER                    PIC X(01) VALUE SPACE.                   
009800*                                                                         
009900 01  LS-RISK-LEVEL.                                                       
010000   03  M84-RISK-LABEL            PIC X(11) VALUE SPACES.                  
010100     88  M84-RISK-IS-HIGH-LBL         VALUE 'HIGH RISK'.                  
010200     88  M84-RISK-IS-MEDIUM-LBL       VALUE 'MEDIUM RISK'.                
010300     88  M84-RISK-IS-LOW-LBL          VALUE 'LOW RISK'.                   
010400   03  FILLER                    PIC X(01) VALUE SPACE.                   
010500*                                                                         
010600 01  LS-SYSTEM-DATE.                                                      
010700   03  M84-CUR-DATE-9            PIC 9(8) COMP VALUE ZERO.                
010800   03  M84-CUR-DATE-X REDEFINES                                           
010900       M84-CUR-DATE-9            PIC X(8).                                
011000   03  M84-CUR-DATE-N            PIC 9(8).                                
011100   03  M84-CUR-DATE-BRK REDEFINES                                         
011200       M84-CUR-DATE-N.                                                    
011300     05  M84-CUR-CCYY            PIC 9(4).                                
011400     05  M84-CUR-MM              PIC 9(2).                                
011500     05  M84-CUR-DD              PIC 9(2).                                
011600   03  M84-RPT-DATE              PIC X(10) VALUE SPACES.                  
011650   03  FILLER                    PIC X(01) VALUE SPACE.                   
011700*                                                                         
011800 01  LS-ABEND-AREA.                                                       
011900   03  M84-U0-ABEND-TRACE        PIC X     VALUE 'N'.                     
012000   03  M84-ABEND-MSG             PIC X(60) VALUE SPACES.                  
012100   03  FILLER                    PIC X(01) VALUE SPACE.                   
012200*                                                                         
012300* **++ layout marca candidata/anterior/esito de comparacao                
012310 COPY M84MCM.                                                             
012320* **++ tabela de trabalho com todos os resultados calculados              
012330 COPY M84MCA.                                                             
012500* **++ tabela de linhas de impressao devolvida por M84R001                
012600 COPY M84MRT.                                                             
012700*----------------------------------------------------------------         
012800 PROCEDURE DIVISION.                                                      
012900*                                                                         
013000 0100-MAIN-PARA.                                                          
013100     PERFORM 1000-OPEN-FILES-PARA THRU 1000-EXIT.                         
013200     PERFORM 1100-READ-CAND-PARA  THRU 1100-EXIT.                         
013300     PERFORM 1200-VALIDATE-CAND-PARA THRU 1200-EXIT.                      
013400     PERFORM 2000-LOAD-TM-DATASET-PARA THRU 2000-EXIT.                    
013500     PERFORM 3000-CLASSIFY-RISK-PARA THRU 3000-EXIT.                      
013600     PERFORM 3100-SORT-MATCHES-PARA THRU 3100-EXIT.                       
013700     PERFORM 4000-BUILD-REPORT-PARA THRU 4000-EXIT.                       
013800     PERFORM 4100-WRITE-REPORT-PARA THRU 4100-EXIT.                       
013900     PERFORM 9000-CLOSE-FILES-PARA THRU 9000-EXIT.                        
014000     GOBACK.                                                              
014100*                                                                         
014200 1000-OPEN-FILES-PARA.                                                    
014300     OPEN INPUT CANDIN.                                                   
014400     IF NOT CANDIN-OK                                                     
014500        MOVE 'ERRO ABERTURA CANDIN - FS: ' TO M84-ABEND-MSG               
014600        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
014700     END-IF.                                                              
014800     OPEN INPUT TMIN.                                                     
014900     IF NOT TMIN-OK                                                       
015000        MOVE 'ERRO ABERTURA TMIN - FS: '   TO M84-ABEND-MSG               
015100        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
015200     END-IF.                                                              
015300     OPEN OUTPUT RPTOUT.                                                  
015400     IF NOT RPTOUT-OK                                                     
015500        MOVE 'ERRO ABERTURA RPTOUT - FS: '  TO M84-ABEND-MSG              
015600        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
015700     END-IF.                                                              
015800 1000-EXIT.                                                               
015900     EXIT.                                                                
016000*                                                                         
016100 1100-READ-CAND-PARA.                                                     
016200     READ CANDIN INTO M84-CAND-RECORD.                                    
016300     IF NOT CANDIN-OK                                                     
016400        MOVE 'ERRO LEITURA CANDIN - REGISTRO AUSENTE' TO                  
016500                 M84-ABEND-MSG                                            
016600        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
016700     END-IF.                                                              
016800 1100-EXIT.                                                               
016900     EXIT.                                                                
017000*                                                                         
017100 1200-VALIDATE-CAND-PARA.                                                 
017200     IF M84-CAND-NAME    EQUAL SPACES OR                                  
017300        M84-CAND-CLASS   EQUAL SPACES OR                                  
017400        M84-CAND-SEGMENT EQUAL SPACES                                     
017500        MOVE 'MARCA CANDIDATA INVALIDA - CAMPO EM BRANCO' TO              
017600                 M84-ABEND-MSG                                            
017700        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
017800     END-IF.                                                              
017900 1200-EXIT.                                                               
018000     EXIT.                                                                
018100*                                                                         
018200 2000-LOAD-TM-DATASET-PARA.                                               
018300     MOVE ZERO TO M84-MATCH-TOT.                                          
018400 2010-LOAD-TM-LOOP.                                                       
018500     PERFORM 2100-READ-TM-PARA THRU 2100-EXIT.                            
018600     IF TMIN-EOF                                                          
018700        GO TO 2090-LOAD-TM-CHECK                                          
018800     END-IF.                                                              
018900     ADD 1 TO M84-TM-READ-CTR.                                            
019000     IF M84-TM-NAME EQUAL SPACES                                          
019100        GO TO 2010-LOAD-TM-LOOP                                           
019200     END-IF.                                                              
019300     PERFORM 2200-SCORE-TM-PARA THRU 2200-EXIT.                           
019400     GO TO 2010-LOAD-TM-LOOP.                                             
019500 2090-LOAD-TM-CHECK.                                                      
019600     IF M84-MATCH-TOT EQUAL ZERO                                          
019700        MOVE 'DATASET DE MARCAS ANTERIORES SEM REGISTROS' TO              
019800                 M84-ABEND-MSG                                            
019900        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
020000     END-IF.                                                              
020100 2000-EXIT.                                                               
020200     EXIT.                                                                
020300*                                                                         
020400 2100-READ-TM-PARA.                                                       
020500     READ TMIN INTO M84-TM-RECORD.                                        
020600     IF NOT TMIN-OK AND NOT TMIN-EOF                                      
020700        MOVE 'ERRO LEITURA TMIN' TO M84-ABEND-MSG                         
020800        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
020900     END-IF.                                                              
021000 2100-EXIT.                                                               
021100     EXIT.                                                                
021200*                                                                         
021300 2200-SCORE-TM-PARA.                                                      
021400     ADD 1 TO M84-TM-LOADED-CTR.                                          
021500     ADD 1 TO M84-MATCH-TOT.                                              
021600     MOVE M84-TM-RECORD TO M84-MR-RECORD.                                 
021700     CALL CC-SCORE-ANALYZER USING M84-CAND-RECORD                         
021800                                  M84-TM-RECORD                           
021900                                  M84-MATCH-RESULT                        
022000              ON EXCEPTION                                                
022100                 MOVE 'ERRO NA CHAMADA A M84A001' TO M84-ABEND-MSG        
022200                 PERFORM 9900-ABEND-PARA THRU 9900-EXIT                   
022300     END-CALL.                                                            
022400     MOVE M84-MR-RECORD      TO M84-EL-RECORD (M84-MATCH-TOT).            
022500     MOVE M84-MR-TEXT-SIM    TO M84-EL-TEXT-SIM (M84-MATCH-TOT).          
022600     MOVE M84-MR-PHONETIC    TO M84-EL-PHONETIC (M84-MATCH-TOT).          
022700     MOVE M84-MR-SAME-CLASS  TO M84-EL-SAME-CLASS (M84-MATCH-TOT).        
022800     MOVE M84-MR-ACTIVE      TO M84-EL-ACTIVE (M84-MATCH-TOT).            
022900     MOVE M84-MR-SCORE       TO M84-EL-SCORE-KEY (M84-MATCH-TOT).         
023000     IF M84-MR-SCORE > M84-HIGH-SCORE                                     
023100        MOVE M84-MR-SCORE    TO M84-HIGH-SCORE                            
023200     END-IF.                                                              
023300 2200-EXIT.                                                               
023400     EXIT.                                                                
023500*                                                                         
023600 3000-CLASSIFY-RISK-PARA.                                                 
023700     EVALUATE TRUE                                                        
023800        WHEN M84-HIGH-SCORE >= 75                                         
023900           MOVE 'HIGH RISK'   TO M84-RISK-LABEL                           
024000        WHEN M84-HIGH-SCORE >= 45                                         
024100           MOVE 'MEDIUM RISK' TO M84-RISK-LABEL                           
024200        WHEN OTHER                                                        
024300           MOVE 'LOW RISK'    TO M84-RISK-LABEL                           
024400     END-EVALUATE.                                                        
024500 3000-EXIT.                                                               
024600     EXIT.                                                                
024700*                                                                         
024800 3100-SORT-MATCHES-PARA.                                                  
024900     IF M84-MATCH-TOT > 1                                                 
025000        SORT M84-MATCH-TB                                                 
025100             DESCENDING KEY M84-EL-SCORE-KEY                              
025200     END-IF.                                                              
025300 3100-EXIT.                                                               
025400     EXIT.                                                                
025500*                                                                         
025600 4000-BUILD-REPORT-PARA.                                                  
025700     PERFORM 4010-SET-REPORT-DATE-PARA THRU 4010-EXIT.                    
025800     CALL CC-REPORT-BUILDER USING M84-CAND-RECORD                         
025900                                  M84-RISK-LABEL                          
026000                                  CC-SOURCE-LABEL                         
026100                                  M84-RPT-DATE                            
026200                                  M84-RPT-TOP-N                           
026300                                  M84-OPN-TOP-N                           
026400                                  M84-MATCH-AREA                          
026500                                  M84-PRINT-AREA                          
026600              ON EXCEPTION                                                
026700                 MOVE 'ERRO NA CHAMADA A M84R001' TO M84-ABEND-MSG        
026800                 PERFORM 9900-ABEND-PARA THRU 9900-EXIT                   
026900     END-CALL.                                                            
027000 4000-EXIT.                                                               
027100     EXIT.                                                                
027200*                                                                         
027300 4010-SET-REPORT-DATE-PARA.                                               
027400     ACCEPT M84-CUR-DATE-9 FROM DATE YYYYMMDD.                            
027500     MOVE M84-CUR-DATE-X TO M84-CUR-DATE-N.                               
027600     STRING M84-CUR-CCYY  '-' M84-CUR-MM  '-' M84-CUR-DD                  
027700            DELIMITED BY SIZE INTO M84-RPT-DATE.                          
027800 4010-EXIT.                                                               
027900     EXIT.                                                                
028000*                                                                         
028100 4100-WRITE-REPORT-PARA.                                                  
028200     SET M84-PRINT-IX TO 1.                                               
028300 4110-WRITE-LOOP.                                                         
028400     IF M84-PRINT-IX > M84-PRINT-TOT                                      
028500        GO TO 4100-EXIT                                                   
028600     END-IF.                                                              
028700     MOVE M84-PRINT-LINE (M84-PRINT-IX) TO M84-RPTOUT-REC.                
028800     WRITE M84-RPTOUT-REC.                                                
028900     IF NOT RPTOUT-OK                                                     
029000        MOVE 'ERRO GRAVACAO RPTOUT' TO M84-ABEND-MSG                      
029100        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
029200     END-IF.                                                              
029300     SET M84-PRINT-IX UP BY 1.                                            
029400     GO TO 4110-WRITE-LOOP.                                               
029500 4100-EXIT.                                                               
029600     EXIT.                                                                
029700*                                                                         
029800 9000-CLOSE-FILES-PARA.                                                   
029900     CLOSE CANDIN TMIN RPTOUT.                                            
030000 9000-EXIT.                                                               
030100     EXIT.                                                                
030200*                                                                         
030300 9900-ABEND-PARA.                                                         
030400     DISPLAY PGM-NAME ' *** ABEND *** ' M84-ABEND-MSG.                    
030500     CLOSE CANDIN TMIN RPTOUT.                                            
030600     MOVE 16 TO RETURN-CODE.                                              
030700     GOBACK.                                                              
030800 9900-EXIT.                                                               
030900     EXIT.                                                                
