000100* **++ M84 - layout do nome do documento do fascicolo e as                
000200* quatro tabelas de acumulo por categoria (ordem fixa                     
000300* PETICOES / DECISOES / PROVAS / OUTROS), estilo -TOT + OCCURS.           
000400*                                                                         
000500 01 M84-DOC-RECORD.                                                       
000600   03 M84-DOC-NAME                PIC X(60).                              
000700   03 FILLER                      PIC X(04) VALUE SPACE.                  
000800*                                                                         
000900 01 M84-INDEX-AREA.                                                       
001000   03 M84-CAT-PETICOES-TOT        PIC 9(4) COMP VALUE ZERO.               
001100   03 M84-CAT-PETICOES-TB.                                                
001200     05 M84-CAT-PETICOES-EL OCCURS 0 TO 500                               
001300                            DEPENDING ON M84-CAT-PETICOES-TOT             
001400                            INDEXED BY M84-PET-IX                         
001500                            PIC X(60).                                    
001600   03 M84-CAT-DECISOES-TOT        PIC 9(4) COMP VALUE ZERO.               
001700   03 M84-CAT-DECISOES-TB.                                                
001800     05 M84-CAT-DECISOES-EL OCCURS 0 TO 500                               
001900                            DEPENDING ON M84-CAT-DECISOES-TOT             
002000                            INDEXED BY M84-DEC-IX                         
002100                            PIC X(60).                                    
002200   03 M84-CAT-PROVAS-TOT          PIC 9(4) COMP VALUE ZERO.               
002300   03 M84-CAT-PROVAS-TB.                                                  
002400     05 M84-CAT-PROVAS-EL OCCURS 0 TO 500                                 
002500                          DEPENDING ON M84-CAT-PROVAS-TOT                 
002600                          INDEXED BY M84-PRV-IX                           
002700                          PIC X(60).                                      
002800   03 M84-CAT-OUTROS-TOT          PIC 9(4) COMP VALUE ZERO.               
002900   03 M84-CAT-OUTROS-TB.                                                  
003000     05 M84-CAT-OUTROS-EL OCCURS 0 TO 500                                 
003100                          DEPENDING ON M84-CAT-OUTROS-TOT                 
003200                          INDEXED BY M84-OUT-IX                           
003300                          PIC X(60).                                      
003400   03 FILLER                      PIC X(01) VALUE SPACE.                  
