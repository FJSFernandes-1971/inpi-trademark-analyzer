000100* **++ M84 - layout marca anterior / marca candidata / resultado          
000200* da comparacao (match result) e respectiva tabela de trabalho.           
000300* Reg. TM  = 144 bytes (dataset de marcas anteriores - entrada            
000400* CSV largura fixa); Reg. CAND = 092 bytes (pedido de analise -           
000500* um unico registro).                                                     
000600* registro completo, largura fixa 092 - campos + area FILLER              
000700 01 M84-CAND-RECORD.                                                      
000800   03 M84-CAND-NAME               PIC X(40).                              
000900   03 M84-CAND-CLASS              PIC X(12).                              
001000   03 M84-CAND-SEGMENT            PIC X(40).                              
001010   03 FILLER                      PIC X(01) VALUE SPACE.                  
001100*                                                                         
001200* registro completo, largura fixa 144 - campos + area FILLER              
001300 01 M84-TM-RECORD.                                                        
001400   03 M84-TM-NAME                 PIC X(40).                              
001500   03 M84-TM-CLASS                PIC X(12).                              
001600   03 M84-TM-STATUS               PIC X(40).                              
001700   03 M84-TM-NUMERO               PIC X(12).                              
001800   03 M84-TM-TITULAR              PIC X(40).                              
001810   03 FILLER                      PIC X(01) VALUE SPACE.                  
001900*                                                                         
002000 01 M84-MATCH-RESULT.                                                     
002100   03 M84-MR-RECORD.                                                      
002200     05 M84-MR-NAME                PIC X(40).                             
002300     05 M84-MR-CLASS               PIC X(12).                             
002400     05 M84-MR-STATUS              PIC X(40).                             
002500     05 M84-MR-NUMERO              PIC X(12).                             
002600     05 M84-MR-TITULAR             PIC X(40).                             
002700   03 M84-MR-TEXT-SIM              PIC 9V9(4).                            
002800   03 M84-MR-PHONETIC              PIC X VALUE 'N'.                       
002900     88 M84-MR-PHONETIC-YES              VALUE 'Y'.                       
003000   03 M84-MR-SAME-CLASS            PIC X VALUE 'N'.                       
003100     88 M84-MR-SAME-CLASS-YES            VALUE 'Y'.                       
003200   03 M84-MR-ACTIVE                PIC X VALUE 'N'.                       
003300     88 M84-MR-ACTIVE-YES                VALUE 'Y'.                       
003400   03 M84-MR-SCORE                 PIC 9(3).                              
003500   03 M84-MR-SCORE-X REDEFINES                                            
003600      M84-MR-SCORE                 PIC X(3).                              
003700   03 FILLER                       PIC X(01) VALUE SPACE.                 
