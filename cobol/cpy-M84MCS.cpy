000100* **++ M84 - area de comutacao soundex: mapa letra->digito                
000200* (A=1a letra ... Z=26a), estilo REDEFINES da tabela de bits.             
000300* digito '0' = letra sem codigo (vogais, H, W, Y).                        
000400*                                                                         
000500 01 M84-SOUNDEX-AREA.                                                     
000600   03 M84-SOUNDEX-MAP        PIC X(26)                                    
000700               VALUE '01230120022455012623010202'.                        
000800   03 M84-SOUNDEX-MAP-R REDEFINES M84-SOUNDEX-MAP.                        
000900     05 M84-SOUNDEX-DIGIT OCCURS 26 TIMES PIC X.                          
001000   03 FILLER                  PIC X(01) VALUE SPACE.                      
