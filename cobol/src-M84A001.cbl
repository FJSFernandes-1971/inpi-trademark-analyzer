000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  M84A001.                                                    
000300 AUTHOR.      M.SILVEIRA.                                                 
000400 INSTALLATION. CPD SISTEMAS JURIDICOS.                                    
000500 DATE-WRITTEN. 03/14/89.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.    CONFIDENCIAL - USO INTERNO.                                 
000800*----------------------------------------------------------------         
000900* M84A001  -  ROTINA DE CALCULO DO INDICE DE CONFLITO                     
001000* **++ recebe a marca candidata e um registro do dataset de               
001100* marcas anteriores, normaliza os textos, calcula soundex,                
001200* indice de similaridade textual, identidade de classe e                  
001300* situacao ativa/registrada, e devolve o M84-MATCH-RESULT com             
001400* o escore de conflito ponderado (0-100).                                 
001500*----------------------------------------------------------------         
001600*                       HISTORICO DE ALTERACOES                           
001700*----------------------------------------------------------------         
001800* DATA     PROGR       CHAMADO    DESCRICAO                               
001900* -------- ----------- ---------- ------------------------------          
002000* 14/03/89 M.SILVEIRA  SVC-0114   VERSAO INICIAL - SOUNDEX/CLASSE         
002100* 02/08/89 M.SILVEIRA  SVC-0130   INCLUIDO INDICE DE SIMILARIDADE         
002200* 19/11/90 J.ABRANTES  SVC-0202   REVISAO ALGORITMO SOUNDEX               
002300* 07/05/91 J.ABRANTES  SVC-0234   INCLUIDO TESTE STATUS ATIVO             
002400* 22/01/92 C.NUNES     SVC-0289   PONDERACAO DO ESCORE DE CONFLITO        
002500* 15/09/93 C.NUNES     SVC-0342   REVISAO NORMALIZACAO DE CLASSE          
002600* 30/03/94 P.OLIVEIRA  SVC-0389   AJUSTE LIMITE MAXIMO DO ESCORE          
002700* 04/12/96 T.MACHADO   SVC-0467   OTIMIZACAO ROTINA SIMILARIDADE          
002800* 18/06/98 T.MACHADO   SVC-0502Y2K REVISAO GERAL - SEM IMPACTO DAT        
002900* 09/02/99 T.MACHADO   SVC-0513Y2K CONFIRMACAO VIRADA DO SECULO           
003000* 23/10/00 A.SANTOS    SVC-0548   AJUSTE PALAVRAS-CHAVE STATUS            
003100* 14/04/03 A.SANTOS    SVC-0603   INCLUIDA PALAVRA-CHAVE "EM VIGOR        
003200* 30/09/05 A.SANTOS    SVC-0652   LIMPEZA FINAL / REVISAO GERAL           
003300*----------------------------------------------------------------         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.    IBM-370.                                             
003700 OBJECT-COMPUTER.    IBM-370.                                             
003800 SPECIAL-NAMES.                                                           
003900     CLASS M84-DIGITS-VALID IS '0' THRU '9'                               
004000     CLASS M84-ALPHA-VALID  IS 'A' THRU 'Z', 'a' THRU 'z'                 
004100     UPSI-0 ON STATUS IS M84-U0-ABEND-TRACE.                              
004200*----------------------------------------------------------------         
004300 DATA DIVISION.                                                           
004400 WORKING-STORAGE SECTION.                                                 
004500 01  WK-LITERALS.                                                         
004600   03  PGM-NAME                  PIC X(8)  VALUE 'M84A001'.               
004700   03  FILLER                    PIC X(01) VALUE SPACE.                   
004800*                                                                         
004900 01  LS-ABEND-AREA.                                                       
005000   03  M84-U0-ABEND-TRACE        PIC X     VALUE 'N'.                     
005100   03  FILLER                    PIC X(01) VALUE SPACE.                   
005200*                                                                         
005300* **++ area de normalizacao de texto - nome candidato/anterior            
005400 01  WS-NORM-AREA.                                                        
005500   03  M84-WORK-TEXT             PIC X(40) VALUE SPACES.                  
005600   03  M84-WORK-TEXT-LEN         PIC 9(2)  COMP VALUE ZERO.               
005700   03  M84-NORM-CAND-NAME        PIC X(40) VALUE SPACES.                  
005800   03  M84-NORM-CAND-LEN         PIC 9(2)  COMP VALUE ZERO.               
005900   03  M84-NORM-TM-NAME          PIC X(40) VALUE SPACES.                  
006000   03  M84-NORM-TM-LEN           PIC 9(2)  COMP VALUE ZERO.               
006100   03  M84-NORM-SCRATCH-TEXT      PIC X(40) VALUE SPACES.                 
006200   03  M84-NORM-TM-STATUS        PIC X(40) VALUE SPACES.                  
006300   03  M84-NORM-TM-STATUS-LEN    PIC 9(2)  COMP VALUE ZERO.               
006400   03  M84-NORM-CAND-CLASS       PIC X(12) VALUE SPACES.                  
006500   03  M84-NORM-TM-CLASS         PIC X(12) VALUE SPACES.                  
006600   03  M84-SCAN-IX               PIC 9(2)  COMP VALUE ZERO.               
006700   03  M84-SCAN-OUT-IX           PIC 9(2)  COMP VALUE ZERO.               
006800   03  M84-PREV-WAS-SPACE        PIC X     VALUE 'N'.                     
006900     88  M84-PREV-SPACE-YES            VALUE 'Y'.                         
007000   03  M84-CLASS-SCAN-TEXT       PIC X(40) VALUE SPACES.                  
007100   03  M84-CLASS-SCAN-LEN        PIC 9(2)  COMP VALUE ZERO.               
007200   03  M84-CLASS-SCAN-IX         PIC 9(2)  COMP VALUE ZERO.               
007300   03  M84-CLASS-TOK-START       PIC 9(2)  COMP VALUE ZERO.               
007400   03  M84-CLASS-TOK-END         PIC 9(2)  COMP VALUE ZERO.               
007500   03  M84-CLASS-TOK-LEN         PIC 9(2)  COMP VALUE ZERO.               
007600   03  M84-CLASS-CHK-IX          PIC 9(2)  COMP VALUE ZERO.               
007700   03  FILLER                    PIC X(01) VALUE SPACE.                   
007800*                                                                         
007900* **++ area de calculo soundex (fonetica) - alimentada por                
008000* M84MCS, mapa letra->digito indexado pela posicao no alfabeto            
008100 01  WS-SOUNDEX-AREA.                                                     
008200   03  M84-SDX-INPUT             PIC X(40) VALUE SPACES.                  
008300   03  M84-SDX-INPUT-LEN         PIC 9(2)  COMP VALUE ZERO.               
008400   03  M84-SDX-RESULT            PIC X(4)  VALUE '0000'.                  
008500   03  M84-SDX-RESULT-N REDEFINES                                         
008600       M84-SDX-RESULT            PIC 9(4).                                
008700   03  M84-SDX-OUT-LEN           PIC 9(1)  COMP VALUE ZERO.               
008800   03  M84-SDX-PREV-DIGIT        PIC X     VALUE SPACE.                   
008900   03  M84-SDX-CUR-DIGIT         PIC X     VALUE SPACE.                   
009000   03  M84-SDX-LETTER-POS        PIC 9(2)  COMP VALUE ZERO.               
009100   03  M84-SDX-IX                PIC 9(2)  COMP VALUE ZERO.               
009200   03  M84-ALPHA-IX              PIC 9(2)  COMP VALUE ZERO.               
009300   03  M84-SDX-FIRST-DONE        PIC X     VALUE 'N'.                     
009400     88  M84-SDX-FIRST-DONE-YES        VALUE 'Y'.                         
009500   03  M84-CAND-SOUNDEX          PIC X(4)  VALUE SPACES.                  
009600   03  M84-TM-SOUNDEX            PIC X(4)  VALUE SPACES.                  
009700   03  M84-ALPHA-CONST           PIC X(26)                                
009800               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        
009900   03  M84-ALPHA-CONST-R REDEFINES M84-ALPHA-CONST.                       
010000     05  M84-ALPHA-LETTER OCCURS 26 TIMES PIC X.                          
010100   03  FILLER                    PIC X(01) VALUE SPACE.                   
010200*                                                                         
010300* **++ mapa letra->digito soundex (copiado do padrao M84MCS)              
010400 COPY M84MCS.                                                             
010500*                                                                         
010600* **++ area de calculo do indice de similaridade textual                  
010700* (Ratcliff/Obershelp) - pilha iterativa substitui a recursao             
010800* classica do algoritmo, nao disponivel neste compilador                  
010900 01  WS-SIMILARITY-AREA.                                                  
011000   03  M84-SIM-LEN-A             PIC 9(2)  COMP VALUE ZERO.               
011100   03  M84-SIM-LEN-B             PIC 9(2)  COMP VALUE ZERO.               
011200   03  M84-SIM-TOTAL-M           PIC 9(3)  COMP VALUE ZERO.               
011300   03  M84-SIM-RATIO             PIC 9V9(4) VALUE ZERO.                   
011400   03  M84-SIM-STACK-TOP         PIC 9(3)  COMP VALUE ZERO.               
011500   03  M84-SIM-STACK-TB.                                                  
011600     05  M84-SIM-STACK-EL OCCURS 0 TO 90                                  
011700                         DEPENDING ON M84-SIM-STACK-TOP                   
011800                         INDEXED BY M84-STK-IX.                           
011900       07  M84-STK-A-START       PIC 9(2)  COMP.                          
012000       07  M84-STK-A-END         PIC 9(2)  COMP.                          
012100       07  M84-STK-B-START       PIC 9(2)  COMP.                          
012200       07  M84-STK-B-END         PIC 9(2)  COMP.                          
012300*      -- segmento corrente em analise, retirado da pilha                 
012400   03  M84-SEG-A-START           PIC 9(2)  COMP VALUE ZERO.               
012500   03  M84-SEG-A-END             PIC 9(2)  COMP VALUE ZERO.               
012600   03  M84-SEG-B-START           PIC 9(2)  COMP VALUE ZERO.               
012700   03  M84-SEG-B-END             PIC 9(2)  COMP VALUE ZERO.               
012800*      -- melhor substring comum contigua encontrada no segmento          
012900   03  M84-LCS-BEST-LEN          PIC 9(2)  COMP VALUE ZERO.               
013000   03  M84-LCS-BEST-A-START      PIC 9(2)  COMP VALUE ZERO.               
013100   03  M84-LCS-BEST-A-END        PIC 9(2)  COMP VALUE ZERO.               
013200   03  M84-LCS-BEST-B-START      PIC 9(2)  COMP VALUE ZERO.               
013300   03  M84-LCS-BEST-B-END        PIC 9(2)  COMP VALUE ZERO.               
013400   03  M84-LCS-CUR-LEN           PIC 9(2)  COMP VALUE ZERO.               
013500   03  M84-LCS-I                 PIC 9(2)  COMP VALUE ZERO.               
013600   03  M84-LCS-J                 PIC 9(2)  COMP VALUE ZERO.               
013700   03  M84-LCS-K                 PIC 9(2)  COMP VALUE ZERO.               
013800   03  M84-LCS-AI                PIC 9(2)  COMP VALUE ZERO.               
013900   03  M84-LCS-BJ                PIC 9(2)  COMP VALUE ZERO.               
014000*      -- parametros de push para a pilha iterativa                       
014100   03  M84-PUSH-A-START          PIC 9(2)  COMP VALUE ZERO.               
014200   03  M84-PUSH-A-END            PIC 9(2)  COMP VALUE ZERO.               
014300   03  M84-PUSH-B-START          PIC 9(2)  COMP VALUE ZERO.               
014400   03  M84-PUSH-B-END            PIC 9(2)  COMP VALUE ZERO.               
014500   03  FILLER                    PIC X(01) VALUE SPACE.                   
014600*                                                                         
014700* **++ area de classificacao de classe e status ativo                     
014800 01  WS-CLASS-STATUS-AREA.                                                
014900   03  M84-CLASS-SAME            PIC X     VALUE 'N'.                     
015000     88  M84-CLASS-SAME-YES            VALUE 'Y'.                         
015100   03  M84-PHONETIC-SAME         PIC X     VALUE 'N'.                     
015200     88  M84-PHONETIC-SAME-YES         VALUE 'Y'.                         
015300   03  M84-STATUS-ACTIVE         PIC X     VALUE 'N'.                     
015400     88  M84-STATUS-ACTIVE-YES         VALUE 'Y'.                         
015500   03  M84-TOKEN-WORK            PIC X(12) VALUE SPACES.                  
015600   03  M84-TOKEN-LAST-DIGITS     PIC X(12) VALUE SPACES.                  
015700   03  M84-TOKEN-FOUND           PIC X     VALUE 'N'.                     
015800     88  M84-TOKEN-FOUND-YES           VALUE 'Y'.                         
015900   03  M84-TOKEN-IS-DIGITS       PIC X     VALUE 'Y'.                     
016000     88  M84-TOKEN-IS-DIGITS-YES       VALUE 'Y'.                         
016100   03  M84-KEYWORD-IX            PIC 9(2)  COMP VALUE ZERO.               
016200   03  M84-KEYWORD-TOT           PIC 9(2)  COMP VALUE 8.                  
016300*      -- palavras-chave de status ativo/registrado, ja em                
016400*      minusculas (o texto de status e comparado normalizado)             
016500   03  M84-KEYWORD-TB.                                                    
016600     05  FILLER  PIC X(26) VALUE 'active'.                                
016700     05  FILLER  PIC X(26) VALUE 'registered'.                            
016800     05  FILLER  PIC X(26) VALUE 'granted'.                               
016900     05  FILLER  PIC X(26) VALUE 'vigente'.                               
017000     05  FILLER  PIC X(26) VALUE 'deferida'.                              
017100     05  FILLER  PIC X(26) VALUE 'deferido'.                              
017200     05  FILLER  PIC X(26) VALUE 'em vigor'.                              
017300     05  FILLER  PIC X(26) VALUE 'registro de marca em vigor'.            
017400   03  M84-KEYWORD-R REDEFINES M84-KEYWORD-TB.                            
017500     05  M84-KEYWORD OCCURS 8 TIMES PIC X(26).                            
017600   03  M84-KEYWORD-LEN-TB.                                                
017700     05  FILLER  PIC 9(2) VALUE 06.                                       
017800     05  FILLER  PIC 9(2) VALUE 10.                                       
017900     05  FILLER  PIC 9(2) VALUE 07.                                       
018000     05  FILLER  PIC 9(2) VALUE 07.                                       
018100     05  FILLER  PIC 9(2) VALUE 08.                                       
018200     05  FILLER  PIC 9(2) VALUE 08.                                       
018300     05  FILLER  PIC 9(2) VALUE 08.                                       
018400     05  FILLER  PIC 9(2) VALUE 26.                                       
018500   03  M84-KEYWORD-LEN-R REDEFINES M84-KEYWORD-LEN-TB.                    
018600     05  M84-KEYWORD-LEN OCCURS 8 TIMES PIC 9(2).                         
018700   03  M84-KW-LEN                PIC 9(2)  COMP VALUE ZERO.               
018800   03  M84-KW-MAX-START          PIC 9(2)  COMP VALUE ZERO.               
018900   03  M84-KW-START              PIC 9(2)  COMP VALUE ZERO.               
019000   03  FILLER                    PIC X(01) VALUE SPACE.                   
019100*                                                                         
019200* **++ area de composicao do escore final de conflito                     
019300 01  WS-SCORE-AREA.                                                       
019400   03  M84-SCORE-WORK            PIC 9(3)  VALUE ZERO.                    
019500   03  M84-SCORE-WORK-X REDEFINES                                         
019600       M84-SCORE-WORK            PIC X(3).                                
019700   03  FILLER                    PIC X(01) VALUE SPACE.                   
019800*                                                                         
019900* **++ tabela de pesos/faixas de similaridade e limites de risco          
020000 COPY M84MCP.                                                             
020100*----------------------------------------------------------------         
020200 LINKAGE SECTION.                                                         
020300* **++ layout marca candidata/anterior/esito de comparacao                
020400 COPY M84MCM.                                                             
020500*----------------------------------------------------------------         
020600 PROCEDURE DIVISION USING M84-CAND-RECORD                                 
020700                           M84-TM-RECORD                                  
020800                           M84-MATCH-RESULT.                              
020900*                                                                         
021000 0100-MAIN-PARA.                                                          
021100     MOVE M84-TM-RECORD   TO M84-MR-RECORD.                               
021200     MOVE 'N' TO M84-MR-PHONETIC.                                         
021300     MOVE 'N' TO M84-MR-SAME-CLASS.                                       
021400     MOVE 'N' TO M84-MR-ACTIVE.                                           
021500     MOVE ZERO TO M84-MR-SCORE.                                           
021600     MOVE M84-CAND-NAME TO M84-WORK-TEXT.                                 
021700     PERFORM 1000-NORMALIZE-TEXT-PARA THRU 1000-EXIT.                     
021800     MOVE M84-WORK-TEXT TO M84-NORM-CAND-NAME.                            
021900     MOVE M84-WORK-TEXT-LEN TO M84-NORM-CAND-LEN.                         
022000     MOVE M84-TM-NAME TO M84-WORK-TEXT.                                   
022100     PERFORM 1000-NORMALIZE-TEXT-PARA THRU 1000-EXIT.                     
022200     MOVE M84-WORK-TEXT TO M84-NORM-TM-NAME.                              
022300     MOVE M84-WORK-TEXT-LEN TO M84-NORM-TM-LEN.                           
022400     MOVE M84-TM-STATUS TO M84-WORK-TEXT.                                 
022500     PERFORM 1000-NORMALIZE-TEXT-PARA THRU 1000-EXIT.                     
022600     MOVE M84-WORK-TEXT TO M84-NORM-TM-STATUS.                            
022700     MOVE M84-WORK-TEXT-LEN TO M84-NORM-TM-STATUS-LEN.                    
022800     PERFORM 2000-SOUNDEX-CAND-PARA THRU 2000-EXIT.                       
022900     PERFORM 2100-SOUNDEX-TM-PARA   THRU 2100-EXIT.                       
023000     PERFORM 3000-SIMILARITY-PARA   THRU 3000-EXIT.                       
023100     PERFORM 4000-CLASS-NORM-PARA   THRU 4000-EXIT.                       
023200     PERFORM 5000-ACTIVE-TEST-PARA  THRU 5000-EXIT.                       
023300     PERFORM 6000-BUILD-SCORE-PARA  THRU 6000-EXIT.                       
023400     GOBACK.                                                              
023500*                                                                         
023600*----------------------------------------------------------------         
023700* 1000 - normaliza M84-WORK-TEXT: retira brancos nas pontas,              
023800* converte para minusculas e reduz sequencias de brancos internos         
023900* a um unico espaco. Devolve tambem o comprimento resultante.             
024000*----------------------------------------------------------------         
024100 1000-NORMALIZE-TEXT-PARA.                                                
024200     INSPECT M84-WORK-TEXT CONVERTING                                     
024300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                   
024400        'abcdefghijklmnopqrstuvwxyz'.                                     
024500     MOVE SPACES TO M84-NORM-SCRATCH-TEXT.                                
024600     MOVE ZERO TO M84-SCAN-OUT-IX.                                        
024700     MOVE 'Y' TO M84-PREV-WAS-SPACE.                                      
024800     MOVE 40 TO M84-WORK-TEXT-LEN.                                        
024900 1010-FIND-TRUE-LEN.                                                      
025000     IF M84-WORK-TEXT-LEN EQUAL ZERO                                      
025100        GO TO 1020-TRIM-DONE                                              
025200     END-IF.                                                              
025300     IF M84-WORK-TEXT(M84-WORK-TEXT-LEN:1) NOT EQUAL SPACE                
025400        GO TO 1020-TRIM-DONE                                              
025500     END-IF.                                                              
025600     SUBTRACT 1 FROM M84-WORK-TEXT-LEN.                                   
025700     GO TO 1010-FIND-TRUE-LEN.                                            
025800 1020-TRIM-DONE.                                                          
025900     MOVE SPACES TO M84-NORM-SCRATCH-TEXT.                                
026000     MOVE ZERO TO M84-SCAN-IX.                                            
026100     MOVE ZERO TO M84-SCAN-OUT-IX.                                        
026200     MOVE 'Y' TO M84-PREV-WAS-SPACE.                                      
026300 1030-COLLAPSE-LOOP.                                                      
026400     ADD 1 TO M84-SCAN-IX.                                                
026500     IF M84-SCAN-IX > M84-WORK-TEXT-LEN                                   
026600        GO TO 1090-COLLAPSE-DONE                                          
026700     END-IF.                                                              
026800     IF M84-WORK-TEXT(M84-SCAN-IX:1) EQUAL SPACE                          
026900        IF M84-PREV-SPACE-YES                                             
027000           GO TO 1030-COLLAPSE-LOOP                                       
027100        END-IF                                                            
027200        ADD 1 TO M84-SCAN-OUT-IX                                          
027300        MOVE SPACE TO M84-NORM-SCRATCH-TEXT(M84-SCAN-OUT-IX:1)            
027400        MOVE 'Y' TO M84-PREV-WAS-SPACE                                    
027500     ELSE                                                                 
027600        ADD 1 TO M84-SCAN-OUT-IX                                          
027700        MOVE M84-WORK-TEXT(M84-SCAN-IX:1) TO                              
027800             M84-NORM-SCRATCH-TEXT(M84-SCAN-OUT-IX:1)                     
027900        MOVE 'N' TO M84-PREV-WAS-SPACE                                    
028000     END-IF.                                                              
028100     GO TO 1030-COLLAPSE-LOOP.                                            
028200 1090-COLLAPSE-DONE.                                                      
028300*      -- remove eventual espaco final resultante do trim                 
028400     IF M84-SCAN-OUT-IX > ZERO                                            
028500        IF M84-NORM-SCRATCH-TEXT(M84-SCAN-OUT-IX:1) EQUAL SPACE           
028600           SUBTRACT 1 FROM M84-SCAN-OUT-IX                                
028700        END-IF                                                            
028800     END-IF.                                                              
028900     MOVE SPACES TO M84-WORK-TEXT.                                        
029000     MOVE M84-NORM-SCRATCH-TEXT(1:40) TO M84-WORK-TEXT.                   
029100     MOVE M84-SCAN-OUT-IX TO M84-WORK-TEXT-LEN.                           
029200 1000-EXIT.                                                               
029300     EXIT.                                                                
029400*                                                                         
029500*----------------------------------------------------------------         
029600* 2000/2100 - calculo do codigo soundex da marca candidata e da           
029700* marca anterior, usando o mapa letra->digito de M84MCS.                  
029800*----------------------------------------------------------------         
029900 2000-SOUNDEX-CAND-PARA.                                                  
030000     MOVE M84-NORM-CAND-NAME TO M84-SDX-INPUT.                            
030100     MOVE M84-NORM-CAND-LEN  TO M84-SDX-INPUT-LEN.                        
030200     PERFORM 2900-SOUNDEX-CALC-PARA THRU 2900-EXIT.                       
030300     MOVE M84-SDX-RESULT TO M84-CAND-SOUNDEX.                             
030400 2000-EXIT.                                                               
030500     EXIT.                                                                
030600*                                                                         
030700 2100-SOUNDEX-TM-PARA.                                                    
030800     MOVE M84-NORM-TM-NAME TO M84-SDX-INPUT.                              
030900     MOVE M84-NORM-TM-LEN  TO M84-SDX-INPUT-LEN.                          
031000     PERFORM 2900-SOUNDEX-CALC-PARA THRU 2900-EXIT.                       
031100     MOVE M84-SDX-RESULT TO M84-TM-SOUNDEX.                               
031200 2100-EXIT.                                                               
031300     EXIT.                                                                
031400*                                                                         
031500*----------------------------------------------------------------         
031600* 2900 - motor soundex comum: opera sobre M84-SDX-INPUT (ja               
031700* normalizado), descarta caracteres nao alfabeticos, mantem a             
031800* 1a. letra em maiusculas e acrescenta os digitos das consoantes          
031900* seguintes quando diferem do digito anterior (o rastreador de            
032000* digito anterior e atualizado a CADA letra, com ou sem codigo).          
032100*----------------------------------------------------------------         
032200 2900-SOUNDEX-CALC-PARA.                                                  
032300     MOVE '0000' TO M84-SDX-RESULT.                                       
032400     MOVE ZERO   TO M84-SDX-OUT-LEN.                                      
032500     MOVE SPACE  TO M84-SDX-PREV-DIGIT.                                   
032600     MOVE 'N'    TO M84-SDX-FIRST-DONE.                                   
032700     MOVE ZERO   TO M84-SDX-IX.                                           
032800 2910-SOUNDEX-LOOP.                                                       
032900     ADD 1 TO M84-SDX-IX.                                                 
033000     IF M84-SDX-IX > M84-SDX-INPUT-LEN                                    
033100        GO TO 2990-SOUNDEX-DONE                                           
033200     END-IF.                                                              
033300     IF M84-SDX-INPUT(M84-SDX-IX:1) NOT ALPHABETIC                        
033400        GO TO 2910-SOUNDEX-LOOP                                           
033500     END-IF.                                                              
033600     IF NOT M84-SDX-FIRST-DONE-YES                                        
033700        MOVE M84-SDX-INPUT(M84-SDX-IX:1) TO M84-SDX-RESULT(1:1)           
033800        INSPECT M84-SDX-RESULT(1:1) CONVERTING                            
033900           'abcdefghijklmnopqrstuvwxyz' TO                                
034000           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                   
034100        MOVE 1   TO M84-SDX-OUT-LEN                                       
034200        MOVE 'Y' TO M84-SDX-FIRST-DONE                                    
034300        PERFORM 2950-LOOKUP-DIGIT-PARA THRU 2950-EXIT                     
034400        MOVE M84-SDX-CUR-DIGIT TO M84-SDX-PREV-DIGIT                      
034500        GO TO 2910-SOUNDEX-LOOP                                           
034600     END-IF.                                                              
034700     PERFORM 2950-LOOKUP-DIGIT-PARA THRU 2950-EXIT.                       
034800     IF M84-SDX-CUR-DIGIT NOT EQUAL SPACE                                 
034900        IF M84-SDX-CUR-DIGIT NOT EQUAL M84-SDX-PREV-DIGIT                 
035000           IF M84-SDX-OUT-LEN < 4                                         
035100              ADD 1 TO M84-SDX-OUT-LEN                                    
035200              MOVE M84-SDX-CUR-DIGIT TO                                   
035300                   M84-SDX-RESULT(M84-SDX-OUT-LEN:1)                      
035400           END-IF                                                         
035500        END-IF                                                            
035600     END-IF.                                                              
035700     MOVE M84-SDX-CUR-DIGIT TO M84-SDX-PREV-DIGIT.                        
035800     GO TO 2910-SOUNDEX-LOOP.                                             
035900 2990-SOUNDEX-DONE.                                                       
036000*      -- ja inicializado com '0000'; nada mais a preencher               
036100     CONTINUE.                                                            
036200 2900-EXIT.                                                               
036300     EXIT.                                                                
036400*                                                                         
036500*----------------------------------------------------------------         
036600* 2950 - devolve em M84-SDX-CUR-DIGIT o digito soundex da letra           
036700* corrente (SPACE quando a letra nao tem codigo).                         
036800*----------------------------------------------------------------         
036900 2950-LOOKUP-DIGIT-PARA.                                                  
037000     MOVE M84-SDX-INPUT(M84-SDX-IX:1) TO M84-TOKEN-WORK(1:1).             
037100     INSPECT M84-TOKEN-WORK(1:1) CONVERTING                               
037200        'abcdefghijklmnopqrstuvwxyz' TO                                   
037300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                     
037400     MOVE ZERO TO M84-SDX-LETTER-POS.                                     
037500     MOVE ZERO TO M84-ALPHA-IX.                                           
037600 2955-ALPHA-SCAN-LOOP.                                                    
037700     ADD 1 TO M84-ALPHA-IX.                                               
037800     IF M84-ALPHA-IX > 26                                                 
037900        GO TO 2959-ALPHA-SCAN-DONE                                        
038000     END-IF.                                                              
038100     IF M84-ALPHA-LETTER(M84-ALPHA-IX) EQUAL M84-TOKEN-WORK(1:1)          
038200        MOVE M84-ALPHA-IX TO M84-SDX-LETTER-POS                           
038300        GO TO 2959-ALPHA-SCAN-DONE                                        
038400     END-IF.                                                              
038500     GO TO 2955-ALPHA-SCAN-LOOP.                                          
038600 2959-ALPHA-SCAN-DONE.                                                    
038700     IF M84-SDX-LETTER-POS < 1 OR M84-SDX-LETTER-POS > 26                 
038800        MOVE SPACE TO M84-SDX-CUR-DIGIT                                   
038900     ELSE                                                                 
039000        MOVE M84-SOUNDEX-DIGIT(M84-SDX-LETTER-POS) TO                     
039100             M84-SDX-CUR-DIGIT                                            
039200        IF M84-SDX-CUR-DIGIT EQUAL '0'                                    
039300           MOVE SPACE TO M84-SDX-CUR-DIGIT                                
039400        END-IF                                                            
039500     END-IF.                                                              
039600 2950-EXIT.                                                               
039700     EXIT.                                                                
039800*                                                                         
039900*----------------------------------------------------------------         
040000* 3000 - indice de similaridade textual (Ratcliff/Obershelp).             
040100* Empilha o segmento inteiro das duas strings normalizadas;               
040200* a cada iteracao desempilha um segmento, localiza a maior                
040300* substring comum contigua (3900), soma seu comprimento a M84-            
040400* SIM-TOTAL-M e reempilha os trechos restantes a esquerda e a             
040500* direita do casamento encontrado - substitui a recursao classica         
040600* do algoritmo, indisponivel neste compilador.                            
040700*----------------------------------------------------------------         
040800 3000-SIMILARITY-PARA.                                                    
040900     MOVE M84-NORM-CAND-LEN TO M84-SIM-LEN-A.                             
041000     MOVE M84-NORM-TM-LEN   TO M84-SIM-LEN-B.                             
041100     MOVE ZERO TO M84-SIM-TOTAL-M.                                        
041200     MOVE ZERO TO M84-SIM-STACK-TOP.                                      
041300     IF M84-SIM-LEN-A EQUAL ZERO AND M84-SIM-LEN-B EQUAL ZERO             
041400        MOVE 1.0000 TO M84-SIM-RATIO                                      
041500        GO TO 3000-EXIT                                                   
041600     END-IF.                                                              
041700     IF M84-SIM-LEN-A > ZERO AND M84-SIM-LEN-B > ZERO                     
041800        MOVE 1              TO M84-PUSH-A-START                           
041900        MOVE M84-SIM-LEN-A  TO M84-PUSH-A-END                             
042000        MOVE 1              TO M84-PUSH-B-START                           
042100        MOVE M84-SIM-LEN-B  TO M84-PUSH-B-END                             
042200        PERFORM 3800-PUSH-SEGMENT-PARA THRU 3800-EXIT                     
042300     END-IF.                                                              
042400 3010-STACK-LOOP.                                                         
042500     IF M84-SIM-STACK-TOP EQUAL ZERO                                      
042600        GO TO 3090-STACK-DONE                                             
042700     END-IF.                                                              
042800     MOVE M84-STK-A-START (M84-SIM-STACK-TOP) TO M84-SEG-A-START.         
042900     MOVE M84-STK-A-END   (M84-SIM-STACK-TOP) TO M84-SEG-A-END.           
043000     MOVE M84-STK-B-START (M84-SIM-STACK-TOP) TO M84-SEG-B-START.         
043100     MOVE M84-STK-B-END   (M84-SIM-STACK-TOP) TO M84-SEG-B-END.           
043200     SUBTRACT 1 FROM M84-SIM-STACK-TOP.                                   
043300     PERFORM 3900-FIND-LCS-PARA THRU 3900-EXIT.                           
043400     IF M84-LCS-BEST-LEN EQUAL ZERO                                       
043500        GO TO 3010-STACK-LOOP                                             
043600     END-IF.                                                              
043700     ADD M84-LCS-BEST-LEN TO M84-SIM-TOTAL-M.                             
043800     MOVE M84-SEG-A-START      TO M84-PUSH-A-START.                       
043900     COMPUTE M84-PUSH-A-END = M84-LCS-BEST-A-START - 1.                   
044000     MOVE M84-SEG-B-START      TO M84-PUSH-B-START.                       
044100     COMPUTE M84-PUSH-B-END = M84-LCS-BEST-B-START - 1.                   
044200     PERFORM 3800-PUSH-SEGMENT-PARA THRU 3800-EXIT.                       
044300     COMPUTE M84-PUSH-A-START = M84-LCS-BEST-A-END + 1.                   
044400     MOVE M84-SEG-A-END        TO M84-PUSH-A-END.                         
044500     COMPUTE M84-PUSH-B-START = M84-LCS-BEST-B-END + 1.                   
044600     MOVE M84-SEG-B-END        TO M84-PUSH-B-END.                         
044700     PERFORM 3800-PUSH-SEGMENT-PARA THRU 3800-EXIT.                       
044800     GO TO 3010-STACK-LOOP.                                               
044900 3090-STACK-DONE.                                                         
045000     COMPUTE M84-SIM-RATIO ROUNDED =                                      
045100             (2 * M84-SIM-TOTAL-M) / (M84-SIM-LEN-A + M84-SIM-LEN-        
045200        ON SIZE ERROR                                                     
045300           MOVE ZERO TO M84-SIM-RATIO                                     
045400     END-COMPUTE.                                                         
045500 3000-EXIT.                                                               
045600     EXIT.                                                                
045700*                                                                         
045800*----------------------------------------------------------------         
045900* 3800 - empilha um segmento (par de faixas em A e B) somente se          
046000* ambas as faixas forem validas (inicio <= fim); usado tanto              
046100* para a semente inicial quanto para os restos esquerdo/direito.          
046200*----------------------------------------------------------------         
046300 3800-PUSH-SEGMENT-PARA.                                                  
046400     IF M84-PUSH-A-END < M84-PUSH-A-START                                 
046500        GO TO 3800-EXIT                                                   
046600     END-IF.                                                              
046700     IF M84-PUSH-B-END < M84-PUSH-B-START                                 
046800        GO TO 3800-EXIT                                                   
046900     END-IF.                                                              
047000     ADD 1 TO M84-SIM-STACK-TOP.                                          
047100     MOVE M84-PUSH-A-START TO M84-STK-A-START (M84-SIM-STACK-TOP).        
047200     MOVE M84-PUSH-A-END   TO M84-STK-A-END   (M84-SIM-STACK-TOP).        
047300     MOVE M84-PUSH-B-START TO M84-STK-B-START (M84-SIM-STACK-TOP).        
047400     MOVE M84-PUSH-B-END   TO M84-STK-B-END   (M84-SIM-STACK-TOP).        
047500 3800-EXIT.                                                               
047600     EXIT.                                                                
047700*                                                                         
047800*----------------------------------------------------------------         
047900* 3900 - varredura exaustiva do segmento corrente (M84-SEG-...)           
048000* em busca da maior substring comum contigua entre o nome                 
048100* candidato (A) e o nome anterior (B); em caso de empate fica             
048200* com a ocorrencia mais cedo em A e, dentro desta, mais cedo              
048300* em B (garantido por so trocar o melhor quando o novo e maior).          
048400*----------------------------------------------------------------         
048500 3900-FIND-LCS-PARA.                                                      
048600     MOVE ZERO TO M84-LCS-BEST-LEN.                                       
048700     MOVE M84-SEG-A-START TO M84-LCS-I.                                   
048800 3910-I-LOOP.                                                             
048900     IF M84-LCS-I > M84-SEG-A-END                                         
049000        GO TO 3990-FIND-LCS-DONE                                          
049100     END-IF.                                                              
049200     MOVE M84-SEG-B-START TO M84-LCS-J.                                   
049300 3920-J-LOOP.                                                             
049400     IF M84-LCS-J > M84-SEG-B-END                                         
049500        ADD 1 TO M84-LCS-I                                                
049600        GO TO 3910-I-LOOP                                                 
049700     END-IF.                                                              
049800     MOVE ZERO TO M84-LCS-CUR-LEN.                                        
049900     MOVE ZERO TO M84-LCS-K.                                              
050000 3930-EXTEND-LOOP.                                                        
050100     COMPUTE M84-LCS-AI = M84-LCS-I + M84-LCS-K.                          
050200     COMPUTE M84-LCS-BJ = M84-LCS-J + M84-LCS-K.                          
050300     IF M84-LCS-AI > M84-SEG-A-END                                        
050400        GO TO 3939-EXTEND-DONE                                            
050500     END-IF.                                                              
050600     IF M84-LCS-BJ > M84-SEG-B-END                                        
050700        GO TO 3939-EXTEND-DONE                                            
050800     END-IF.                                                              
050900     IF M84-NORM-CAND-NAME (M84-LCS-AI:1) NOT EQUAL                       
051000        M84-NORM-TM-NAME   (M84-LCS-BJ:1)                                 
051100        GO TO 3939-EXTEND-DONE                                            
051200     END-IF.                                                              
051300     ADD 1 TO M84-LCS-K.                                                  
051400     MOVE M84-LCS-K TO M84-LCS-CUR-LEN.                                   
051500     GO TO 3930-EXTEND-LOOP.                                              
051600 3939-EXTEND-DONE.                                                        
051700     IF M84-LCS-CUR-LEN > M84-LCS-BEST-LEN                                
051800        MOVE M84-LCS-CUR-LEN TO M84-LCS-BEST-LEN                          
051900        MOVE M84-LCS-I       TO M84-LCS-BEST-A-START                      
052000        COMPUTE M84-LCS-BEST-A-END = M84-LCS-I + M84-LCS-CUR-LEN -        
052100        MOVE M84-LCS-J       TO M84-LCS-BEST-B-START                      
052200        COMPUTE M84-LCS-BEST-B-END = M84-LCS-J + M84-LCS-CUR-LEN -        
052300     END-IF.                                                              
052400     ADD 1 TO M84-LCS-J.                                                  
052500     GO TO 3920-J-LOOP.                                                   
052600 3990-FIND-LCS-DONE.                                                      
052700     CONTINUE.                                                            
052800 3900-EXIT.                                                               
052900     EXIT.                                                                
053000*                                                                         
053100*----------------------------------------------------------------         
053200* 4000 - normaliza os textos de classe (candidata e anterior) e           
053300* verifica igualdade da classe normalizada.                               
053400*----------------------------------------------------------------         
053500 4000-CLASS-NORM-PARA.                                                    
053600     MOVE SPACES TO M84-WORK-TEXT.                                        
053700     MOVE M84-CAND-CLASS TO M84-WORK-TEXT (1:12).                         
053800     PERFORM 1000-NORMALIZE-TEXT-PARA THRU 1000-EXIT.                     
053900     MOVE M84-WORK-TEXT     TO M84-CLASS-SCAN-TEXT.                       
054000     MOVE M84-WORK-TEXT-LEN TO M84-CLASS-SCAN-LEN.                        
054100     PERFORM 4900-EXTRACT-CLASS-TOKEN-PARA THRU 4900-EXIT.                
054200     MOVE M84-TOKEN-LAST-DIGITS TO M84-NORM-CAND-CLASS.                   
054300     MOVE SPACES TO M84-WORK-TEXT.                                        
054400     MOVE M84-TM-CLASS TO M84-WORK-TEXT (1:12).                           
054500     PERFORM 1000-NORMALIZE-TEXT-PARA THRU 1000-EXIT.                     
054600     MOVE M84-WORK-TEXT     TO M84-CLASS-SCAN-TEXT.                       
054700     MOVE M84-WORK-TEXT-LEN TO M84-CLASS-SCAN-LEN.                        
054800     PERFORM 4900-EXTRACT-CLASS-TOKEN-PARA THRU 4900-EXIT.                
054900     MOVE M84-TOKEN-LAST-DIGITS TO M84-NORM-TM-CLASS.                     
055000     IF M84-NORM-CAND-CLASS EQUAL M84-NORM-TM-CLASS                       
055100        MOVE 'Y' TO M84-CLASS-SAME                                        
055200     ELSE                                                                 
055300        MOVE 'N' TO M84-CLASS-SAME                                        
055400     END-IF.                                                              
055500 4000-EXIT.                                                               
055600     EXIT.                                                                
055700*                                                                         
055800*----------------------------------------------------------------         
055900* 4900 - varre M84-CLASS-SCAN-TEXT tokenizando por espaco ou              
056000* ":" e mantem em M84-TOKEN-LAST-DIGITS o ULTIMO token composto           
056100* so por digitos; se nenhum for encontrado, fica com o texto              
056200* normalizado inteiro (default abaixo, antes da varredura).               
056300*----------------------------------------------------------------         
056400 4900-EXTRACT-CLASS-TOKEN-PARA.                                           
056500     MOVE SPACES TO M84-TOKEN-LAST-DIGITS.                                
056600     MOVE M84-CLASS-SCAN-TEXT (1:12) TO M84-TOKEN-LAST-DIGITS.            
056700     MOVE 1    TO M84-CLASS-TOK-START.                                    
056800     MOVE ZERO TO M84-CLASS-SCAN-IX.                                      
056900 4910-TOKEN-SCAN-LOOP.                                                    
057000     ADD 1 TO M84-CLASS-SCAN-IX.                                          
057100     IF M84-CLASS-SCAN-IX > M84-CLASS-SCAN-LEN                            
057200        IF M84-CLASS-SCAN-LEN >= M84-CLASS-TOK-START                      
057300           MOVE M84-CLASS-SCAN-LEN TO M84-CLASS-TOK-END                   
057400           PERFORM 4950-CHECK-TOKEN-PARA THRU 4950-EXIT                   
057500        END-IF                                                            
057600        GO TO 4900-EXIT                                                   
057700     END-IF.                                                              
057800     IF M84-CLASS-SCAN-TEXT (M84-CLASS-SCAN-IX:1) EQUAL SPACE OR          
057900        M84-CLASS-SCAN-TEXT (M84-CLASS-SCAN-IX:1) EQUAL ':'               
058000        IF M84-CLASS-SCAN-IX > M84-CLASS-TOK-START                        
058100           COMPUTE M84-CLASS-TOK-END = M84-CLASS-SCAN-IX - 1              
058200           PERFORM 4950-CHECK-TOKEN-PARA THRU 4950-EXIT                   
058300        END-IF                                                            
058400        COMPUTE M84-CLASS-TOK-START = M84-CLASS-SCAN-IX + 1               
058500     END-IF.                                                              
058600     GO TO 4910-TOKEN-SCAN-LOOP.                                          
058700 4900-EXIT.                                                               
058800     EXIT.                                                                
058900*                                                                         
059000*----------------------------------------------------------------         
059100* 4950 - se o token [TOK-START,TOK-END] for composto so por               
059200* digitos, substitui M84-TOKEN-LAST-DIGITS por ele (mantendo              
059300* sempre o ULTIMO encontrado na varredura).                               
059400*----------------------------------------------------------------         
059500 4950-CHECK-TOKEN-PARA.                                                   
059600     MOVE 'Y' TO M84-TOKEN-IS-DIGITS.                                     
059700     MOVE M84-CLASS-TOK-START TO M84-CLASS-CHK-IX.                        
059800 4955-CHECK-DIGIT-LOOP.                                                   
059900     IF M84-CLASS-CHK-IX > M84-CLASS-TOK-END                              
060000        GO TO 4959-CHECK-DONE                                             
060100     END-IF.                                                              
060200     IF M84-CLASS-SCAN-TEXT (M84-CLASS-CHK-IX:1) IS NOT                   
060300        M84-DIGITS-VALID                                                  
060400        MOVE 'N' TO M84-TOKEN-IS-DIGITS                                   
060500        GO TO 4959-CHECK-DONE                                             
060600     END-IF.                                                              
060700     ADD 1 TO M84-CLASS-CHK-IX.                                           
060800     GO TO 4955-CHECK-DIGIT-LOOP.                                         
060900 4959-CHECK-DONE.                                                         
061000     IF M84-TOKEN-IS-DIGITS-YES                                           
061100        MOVE SPACES TO M84-TOKEN-LAST-DIGITS                              
061200        COMPUTE M84-CLASS-TOK-LEN =                                       
061300                M84-CLASS-TOK-END - M84-CLASS-TOK-START + 1               
061400        MOVE M84-CLASS-SCAN-TEXT                                          
061500               (M84-CLASS-TOK-START:M84-CLASS-TOK-LEN)                    
061600          TO M84-TOKEN-LAST-DIGITS (1:M84-CLASS-TOK-LEN)                  
061700     END-IF.                                                              
061800 4950-EXIT.                                                               
061900     EXIT.                                                                
062000*                                                                         
062100*----------------------------------------------------------------         
062200* 5000 - status ativo/registrado: varre a lista de palavras-              
062300* chave e verifica se alguma ocorre como substring do status              
062400* anterior normalizado. Primeira que casar encerra a busca.               
062500*----------------------------------------------------------------         
062600 5000-ACTIVE-TEST-PARA.                                                   
062700     MOVE 'N' TO M84-STATUS-ACTIVE.                                       
062800     MOVE ZERO TO M84-KEYWORD-IX.                                         
062900 5010-KEYWORD-LOOP.                                                       
063000     ADD 1 TO M84-KEYWORD-IX.                                             
063100     IF M84-KEYWORD-IX > M84-KEYWORD-TOT                                  
063200        GO TO 5000-EXIT                                                   
063300     END-IF.                                                              
063400     PERFORM 5900-CONTAINS-PARA THRU 5900-EXIT.                           
063500     IF M84-TOKEN-FOUND-YES                                               
063600        MOVE 'Y' TO M84-STATUS-ACTIVE                                     
063700        GO TO 5000-EXIT                                                   
063800     END-IF.                                                              
063900     GO TO 5010-KEYWORD-LOOP.                                             
064000 5000-EXIT.                                                               
064100     EXIT.                                                                
064200*                                                                         
064300*----------------------------------------------------------------         
064400* 5900 - testa se a palavra-chave M84-KEYWORD-IX ocorre como              
064500* substring contigua de M84-NORM-TM-STATUS (varredura por forca           
064600* bruta - textos curtos, sem intrinsecos de busca disponiveis).           
064700*----------------------------------------------------------------         
064800 5900-CONTAINS-PARA.                                                      
064900     MOVE 'N' TO M84-TOKEN-FOUND.                                         
065000     MOVE M84-KEYWORD-LEN (M84-KEYWORD-IX) TO M84-KW-LEN.                 
065100     IF M84-KW-LEN EQUAL ZERO OR M84-KW-LEN > M84-NORM-TM-STATUS-L        
065200        GO TO 5900-EXIT                                                   
065300     END-IF.                                                              
065400     COMPUTE M84-KW-MAX-START = M84-NORM-TM-STATUS-LEN - M84-KW-LE        
065500     MOVE ZERO TO M84-KW-START.                                           
065600 5910-KW-START-LOOP.                                                      
065700     ADD 1 TO M84-KW-START.                                               
065800     IF M84-KW-START > M84-KW-MAX-START                                   
065900        GO TO 5900-EXIT                                                   
066000     END-IF.                                                              
066100     IF M84-NORM-TM-STATUS (M84-KW-START:M84-KW-LEN) EQUAL                
066200        M84-KEYWORD (M84-KEYWORD-IX) (1:M84-KW-LEN)                       
066300        MOVE 'Y' TO M84-TOKEN-FOUND                                       
066400        GO TO 5900-EXIT                                                   
066500     END-IF.                                                              
066600     GO TO 5910-KW-START-LOOP.                                            
066700 5900-EXIT.                                                               
066800     EXIT.                                                                
066900*                                                                         
067000*----------------------------------------------------------------         
067100* 6000 - monta o escore de conflito ponderado (0-100) a partir            
067200* da faixa de similaridade textual, do casamento fonetico, da             
067300* identidade de classe e do status ativo, e grava o resultado             
067400* final em M84-MATCH-RESULT.                                              
067500*----------------------------------------------------------------         
067600 6000-BUILD-SCORE-PARA.                                                   
067700     MOVE ZERO TO M84-SCORE-WORK.                                         
067800     EVALUATE TRUE                                                        
067900        WHEN M84-SIM-RATIO >= M84-SIM-THRESHOLD-1                         
068000           ADD M84-SIM-WEIGHT-1 TO M84-SCORE-WORK                         
068100        WHEN M84-SIM-RATIO >= M84-SIM-THRESHOLD-2                         
068200           ADD M84-SIM-WEIGHT-2 TO M84-SCORE-WORK                         
068300        WHEN M84-SIM-RATIO >= M84-SIM-THRESHOLD-3                         
068400           ADD M84-SIM-WEIGHT-3 TO M84-SCORE-WORK                         
068500        WHEN M84-SIM-RATIO >= M84-SIM-THRESHOLD-4                         
068600           ADD M84-SIM-WEIGHT-4 TO M84-SCORE-WORK                         
068700        WHEN OTHER                                                        
068800           CONTINUE                                                       
068900     END-EVALUATE.                                                        
069000     IF M84-CAND-SOUNDEX EQUAL M84-TM-SOUNDEX                             
069100        MOVE 'Y' TO M84-PHONETIC-SAME                                     
069200        ADD M84-WEIGHT-PHONETIC TO M84-SCORE-WORK                         
069300     END-IF.                                                              
069400     IF M84-CLASS-SAME-YES                                                
069500        ADD M84-WEIGHT-CLASS TO M84-SCORE-WORK                            
069600     END-IF.                                                              
069700     IF M84-STATUS-ACTIVE-YES                                             
069800        ADD M84-WEIGHT-ACTIVE TO M84-SCORE-WORK                           
069900     END-IF.                                                              
070000     IF M84-SCORE-WORK > M84-SCORE-CAP                                    
070100        MOVE M84-SCORE-CAP TO M84-SCORE-WORK                              
070200     END-IF.                                                              
070300     MOVE M84-SIM-RATIO TO M84-MR-TEXT-SIM.                               
070400     IF M84-PHONETIC-SAME-YES                                             
070500        MOVE 'Y' TO M84-MR-PHONETIC                                       
070600     END-IF.                                                              
070700     IF M84-CLASS-SAME-YES                                                
070800        MOVE 'Y' TO M84-MR-SAME-CLASS                                     
070900     END-IF.                                                              
071000     IF M84-STATUS-ACTIVE-YES                                             
071100        MOVE 'Y' TO M84-MR-ACTIVE                                         
071200     END-IF.                                                              
071300     MOVE M84-SCORE-WORK TO M84-MR-SCORE.                                 
071400 6000-EXIT.                                                               
071500     EXIT.                                                                
