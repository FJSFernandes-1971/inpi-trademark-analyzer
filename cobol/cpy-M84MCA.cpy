000100*----------------------------------------------------------------         
000200* M84MCA - tabela de trabalho com TODOS os resultados calculados          
000300* sobre o dataset de marcas anteriores - ordenada por pontuacao           
000400* DESC. Copybook em separado do M84MCM para nao inflar a LINKAGE          
000500* de M84A001, que so troca um M84-MATCH-RESULT por chamada.               
000600*----------------------------------------------------------------         
000700 01 M84-MATCH-AREA.                                                       
000800   03 M84-MATCH-TOT               PIC 9(4) COMP VALUE ZERO.               
000900   03 M84-MATCH-TB.                                                       
001000     05 M84-MATCH-EL OCCURS 0 TO 2000                                     
001100                     DEPENDING ON M84-MATCH-TOT                           
001200                     INDEXED BY M84-MATCH-IX.                             
001300       07 M84-EL-RECORD.                                                  
001400         10 M84-EL-NAME            PIC X(40).                             
001500         10 M84-EL-CLASS           PIC X(12).                             
001600         10 M84-EL-STATUS          PIC X(40).                             
001700         10 M84-EL-NUMERO          PIC X(12).                             
001800         10 M84-EL-TITULAR         PIC X(40).                             
001900       07 M84-EL-TEXT-SIM          PIC 9V9(4).                            
002000       07 M84-EL-PHONETIC          PIC X.                                 
002100       07 M84-EL-SAME-CLASS        PIC X.                                 
002200       07 M84-EL-ACTIVE            PIC X.                                 
002300       07 M84-EL-SCORE-KEY         PIC 9(3).                              
002400       07 M84-EL-SCORE-KEY-X REDEFINES                                    
002500          M84-EL-SCORE-KEY         PIC X(3).                              
002600       07 FILLER                   PIC X(01).                             
002700   03 FILLER                       PIC X(01).                             
