000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  M84X001.                                                    
000300 AUTHOR.      J.ABRANTES.                                                 
000400 INSTALLATION. CPD SISTEMAS JURIDICOS.                                    
000500 DATE-WRITTEN. 19/11/90.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.    CONFIDENCIAL - USO INTERNO.                                 
000800*---------------------------------------------------------------          
000900* M84X001  -  INDEXADOR DE DOCUMENTOS DO FASCICOLO                        
001000* **++ le a lista de documentos do processo (DOCIN), classifica           
001100* cada nome por palavra-chave em uma das quatro categorias                
001200* (peticoes/decisoes/provas/outros) e grava o resumo do                   
001300* processo (IDXOUT), agrupado por categoria na ordem fixa.                
001400*---------------------------------------------------------------          
001500*                    HISTORICO DE ALTERACOES                              
001600*---------------------------------------------------------------          
001700* DATA     PROGR       CHAMADO    DESCRICAO                               
001800* -------- ----------- ---------- ------------------------------          
001900* 19/11/90 J.ABRANTES  SVC-0202   VERSAO INICIAL - 4 CATEGORIAS           
002000* 07/05/91 J.ABRANTES  SVC-0234   AJUSTE PALAVRAS-CHAVE PROVAS            
002100* 30/06/92 C.NUNES     SVC-0302   INCLUIDO TITULO RESUMO PROCESSO         
002200* 15/09/93 C.NUNES     SVC-0344   PADRONIZACAO CABECALHO POR              
002300* 15/09/93                        CATEGORIA (--- xxx ---)                 
002400* 04/12/96 T.MACHADO   SVC-0469   AJUSTE ROTINA DE ERRO ABERTURA          
002500* 18/06/98 T.MACHADO   SVC-0504Y2K REVISAO ANO 2000 - SEM IMPACTO         
002600* 09/02/99 T.MACHADO   SVC-0515Y2K CONFIRMACAO VIRADA DO SECULO           
002700* 23/10/00 A.SANTOS    SVC-0550   AJUSTE MENSAGENS DE ABEND               
002800* 30/09/05 A.SANTOS    SVC-0654   LIMPEZA FINAL / REVISAO GERAL           
002900*---------------------------------------------------------------          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER.    IBM-370.                                             
003300 OBJECT-COMPUTER.    IBM-370.                                             
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM                                                   
003600     CLASS M84-DIGITS-VALID IS '0' THRU '9'                               
003700     CLASS M84-ALPHA-VALID  IS 'A' THRU 'Z', 'a' THRU 'z'                 
003800     UPSI-0 ON STATUS IS M84-U0-ABEND-TRACE.                              
003900*                                                                         
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT DOCIN   ASSIGN TO DOCIN                                       
004300             FILE STATUS IS DOCIN-FS.                                     
004400     SELECT IDXOUT  ASSIGN TO IDXOUT                                      
004500             ORGANIZATION IS LINE SEQUENTIAL                              
004600             FILE STATUS IS IDXOUT-FS.                                    
004700*---------------------------------------------------------------          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  DOCIN                                                                
005100     RECORDING MODE IS F.                                                 
005200 01  M84-DOCIN-REC.                                                       
005300 03  FILLER                  PIC X(060).                                  
005400*                                                                         
005500 FD  IDXOUT.                                                              
005600 01  M84-IDXOUT-REC.                                                      
005700 03  FILLER                  PIC X(132).                                  
005800*---------------------------------------------------------------          
005900 WORKING-STORAGE SECTION.                                                 
006000 01  WK-LITERALS.                                                         
006100   03  PGM-NAME                  PIC X(8)  VALUE 'M84X001'.               
006200   03  FILLER                    PIC X(01) VALUE SPACE.                   
006300*                                                                         
006400 01  LS-FILE-STATUSES.                                                    
006500   03  DOCIN-FS                  PIC XX.                                  
006600     88  DOCIN-OK                      VALUE '00'.                        
006700     88  DOCIN-EOF                     VALUE '10'.                        
006800   03  IDXOUT-FS                 PIC XX.                                  
006900     88  IDXOUT-OK                     VALUE '00'.                        
007000   03  FILLER                    PIC X(01) VALUE SPACE.                   
007100*                                                                         
007200 01  LS-COUNTERS.                                                         
007300   03  M84-DOC-READ-CTR          PIC 9(9) COMP VALUE ZERO.                
007400   03  M84-DOC-READ-CTR-X REDEFINES                                       
007500       M84-DOC-READ-CTR       PIC X(9).                                   
007600   03  M84-KEY-CNT               PIC 9(3) COMP VALUE ZERO.                
007700   03  FILLER                    PIC X(01) VALUE SPACE.                   
007800*                                                                         
007900* **++ data-execucao usada apenas no rastro de abertura/consola           
008000 01  LS-SYSTEM-DATE.                                                      
008100   03  M84-CUR-DATE-9            PIC 9(8) COMP VALUE ZERO.                
008200   03  M84-CUR-DATE-X REDEFINES                                           
008300       M84-CUR-DATE-9         PIC X(8).                                   
008400   03  M84-CUR-DATE-N            PIC 9(8).                                
008500   03  M84-CUR-DATE-BRK REDEFINES                                         
008600       M84-CUR-DATE-N.                                                    
008700     05  M84-CUR-CCYY          PIC 9(4).                                  
008800     05  M84-CUR-MM            PIC 9(2).                                  
008900     05  M84-CUR-DD            PIC 9(2).                                  
009000   03  FILLER                    PIC X(01) VALUE SPACE.                   
009100*                                                                         
009200* **++ mapa de conversao maiusc./minusc. usado no INSPECT                 
009300* CONVERTING - evita depender de funcao intrinseca de caixa               
009400 01  LS-CASE-MAP.                                                         
009500   03  WK-UPPER-CASE             PIC X(26) VALUE                          
009600       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                      
009700   03  WK-LOWER-CASE             PIC X(26) VALUE                          
009800       'abcdefghijklmnopqrstuvwxyz'.                                      
009900   03  FILLER                    PIC X(01) VALUE SPACE.                   
010000*                                                                         
010100 01  LS-SCRATCH-AREA.                                                     
010200   03  M84-LOWER-NAME            PIC X(60) VALUE SPACES.                  
010300   03  FILLER                    PIC X(01) VALUE SPACE.                   
010400*                                                                         
010500* **++ buffer da linha de saida corrente p/ IDXOUT                        
010600 01  LS-LINE-WORK.                                                        
010700   03  M84-LINE-BUF              PIC X(132) VALUE SPACES.                 
010800   03  M84-LINE-POS              PIC 9(3)  COMP VALUE ZERO.               
010900   03  FILLER                    PIC X(01) VALUE SPACE.                   
011000*                                                                         
011100 01  LS-ABEND-AREA.                                                       
011200   03  M84-U0-ABEND-TRACE        PIC X     VALUE 'N'.                     
011300   03  M84-ABEND-MSG             PIC X(60) VALUE SPACES.                  
011400   03  FILLER                    PIC X(01) VALUE SPACE.                   
011500*                                                                         
011600* **++ layout do nome do documento e tabelas de acumulo por               
011700* categoria (PETICOES/DECISOES/PROVAS/OUTROS)                             
011800 COPY M84MDX.                                                             
011900*---------------------------------------------------------------          
012000 PROCEDURE DIVISION.                                                      
012100*                                                                         
012200 0100-MAIN-PARA.                                                          
012300     PERFORM 1000-OPEN-FILES-PARA    THRU 1000-EXIT.                      
012400     PERFORM 2000-PROCESS-DOCS-PARA  THRU 2000-EXIT.                      
012500     PERFORM 3000-BUILD-REPORT-PARA  THRU 3000-EXIT.                      
012600     PERFORM 9000-CLOSE-FILES-PARA   THRU 9000-EXIT.                      
012700     GOBACK.                                                              
012800*                                                                         
012900 1000-OPEN-FILES-PARA.                                                    
013000     ACCEPT M84-CUR-DATE-9 FROM DATE YYYYMMDD.                            
013100     OPEN INPUT DOCIN.                                                    
013200     IF NOT DOCIN-OK                                                      
013300        MOVE 'ERRO ABERTURA DOCIN - FS: ' TO M84-ABEND-MSG                
013400        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
013500     END-IF.                                                              
013600     OPEN OUTPUT IDXOUT.                                                  
013700     IF NOT IDXOUT-OK                                                     
013800        MOVE 'ERRO ABERTURA IDXOUT - FS: ' TO M84-ABEND-MSG               
013900        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
014000     END-IF.                                                              
014100 1000-EXIT.                                                               
014200     EXIT.                                                                
014300*                                                                         
014400*-----------------------------------------------------------              
014500* 2000 - le DOCIN ate o fim, classificando registro a                     
014600* registro nas quatro tabelas de acumulo de M84MDX                        
014700*-----------------------------------------------------------              
014800 2000-PROCESS-DOCS-PARA.                                                  
014900     MOVE ZERO TO M84-DOC-READ-CTR.                                       
015000 2010-DOC-LOOP.                                                           
015100     PERFORM 2100-READ-DOC-PARA THRU 2100-EXIT.                           
015200     IF DOCIN-EOF                                                         
015300        GO TO 2000-EXIT                                                   
015400     END-IF.                                                              
015500     ADD 1 TO M84-DOC-READ-CTR.                                           
015600     PERFORM 2200-CLASSIFY-DOC-PARA THRU 2200-EXIT.                       
015700     GO TO 2010-DOC-LOOP.                                                 
015800 2000-EXIT.                                                               
015900     EXIT.                                                                
016000*                                                                         
016100 2100-READ-DOC-PARA.                                                      
016200     READ DOCIN INTO M84-DOC-RECORD.                                      
016300     IF NOT DOCIN-OK AND NOT DOCIN-EOF                                    
016400        MOVE 'ERRO LEITURA DOCIN' TO M84-ABEND-MSG                        
016500        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
016600     END-IF.                                                              
016700 2100-EXIT.                                                               
016800     EXIT.                                                                
016900*                                                                         
017000*-----------------------------------------------------------              
017100* 2200 - classifica M84-DOC-NAME por palavra-chave (busca em              
017200* minusculas); a primeira regra que disparar decide a                     
017300* categoria - ordem: PETICOES, DECISOES, PROVAS, OUTROS                   
017400*-----------------------------------------------------------              
017500 2200-CLASSIFY-DOC-PARA.                                                  
017600     MOVE M84-DOC-NAME TO M84-LOWER-NAME.                                 
017700     INSPECT M84-LOWER-NAME                                               
017800     CONVERTING WK-UPPER-CASE TO WK-LOWER-CASE.                           
017900     MOVE ZERO TO M84-KEY-CNT.                                            
018000     INSPECT M84-LOWER-NAME TALLYING M84-KEY-CNT                          
018100     FOR ALL 'peticao'.                                                   
018200     IF M84-KEY-CNT > ZERO                                                
018300        PERFORM 2310-STORE-PETICOES-PARA THRU 2310-EXIT                   
018400        GO TO 2200-EXIT                                                   
018500     END-IF.                                                              
018600     MOVE ZERO TO M84-KEY-CNT.                                            
018700     INSPECT M84-LOWER-NAME TALLYING M84-KEY-CNT                          
018800     FOR ALL 'inicial'.                                                   
018900     IF M84-KEY-CNT > ZERO                                                
019000        PERFORM 2310-STORE-PETICOES-PARA THRU 2310-EXIT                   
019100        GO TO 2200-EXIT                                                   
019200     END-IF.                                                              
019300     MOVE ZERO TO M84-KEY-CNT.                                            
019400     INSPECT M84-LOWER-NAME TALLYING M84-KEY-CNT                          
019500     FOR ALL 'contestacao'.                                               
019600     IF M84-KEY-CNT > ZERO                                                
019700        PERFORM 2310-STORE-PETICOES-PARA THRU 2310-EXIT                   
019800        GO TO 2200-EXIT                                                   
019900     END-IF.                                                              
020000     MOVE ZERO TO M84-KEY-CNT.                                            
020100     INSPECT M84-LOWER-NAME TALLYING M84-KEY-CNT                          
020200     FOR ALL 'decisao'.                                                   
020300     IF M84-KEY-CNT > ZERO                                                
020400        PERFORM 2320-STORE-DECISOES-PARA THRU 2320-EXIT                   
020500        GO TO 2200-EXIT                                                   
020600     END-IF.                                                              
020700     MOVE ZERO TO M84-KEY-CNT.                                            
020800     INSPECT M84-LOWER-NAME TALLYING M84-KEY-CNT                          
020900     FOR ALL 'sentenca'.                                                  
021000     IF M84-KEY-CNT > ZERO                                                
021100        PERFORM 2320-STORE-DECISOES-PARA THRU 2320-EXIT                   
021200        GO TO 2200-EXIT                                                   
021300     END-IF.                                                              
021400     MOVE ZERO TO M84-KEY-CNT.                                            
021500     INSPECT M84-LOWER-NAME TALLYING M84-KEY-CNT                          
021600     FOR ALL 'acordao'.                                                   
021700     IF M84-KEY-CNT > ZERO                                                
021800        PERFORM 2320-STORE-DECISOES-PARA THRU 2320-EXIT                   
021900        GO TO 2200-EXIT                                                   
022000     END-IF.                                                              
022100     MOVE ZERO TO M84-KEY-CNT.                                            
022200     INSPECT M84-LOWER-NAME TALLYING M84-KEY-CNT                          
022300     FOR ALL 'doc'.                                                       
022400     IF M84-KEY-CNT > ZERO                                                
022500        PERFORM 2330-STORE-PROVAS-PARA THRU 2330-EXIT                     
022600        GO TO 2200-EXIT                                                   
022700     END-IF.                                                              
022800     MOVE ZERO TO M84-KEY-CNT.                                            
022900     INSPECT M84-LOWER-NAME TALLYING M84-KEY-CNT                          
023000     FOR ALL 'anexo'.                                                     
023100     IF M84-KEY-CNT > ZERO                                                
023200        PERFORM 2330-STORE-PROVAS-PARA THRU 2330-EXIT                     
023300        GO TO 2200-EXIT                                                   
023400     END-IF.                                                              
023500     MOVE ZERO TO M84-KEY-CNT.                                            
023600     INSPECT M84-LOWER-NAME TALLYING M84-KEY-CNT                          
023700     FOR ALL 'comprovante'.                                               
023800     IF M84-KEY-CNT > ZERO                                                
023900        PERFORM 2330-STORE-PROVAS-PARA THRU 2330-EXIT                     
024000        GO TO 2200-EXIT                                                   
024100     END-IF.                                                              
024200     PERFORM 2340-STORE-OUTROS-PARA THRU 2340-EXIT.                       
024300 2200-EXIT.                                                               
024400     EXIT.                                                                
024500*                                                                         
024600 2310-STORE-PETICOES-PARA.                                                
024700     ADD 1 TO M84-CAT-PETICOES-TOT.                                       
024800     SET M84-PET-IX TO M84-CAT-PETICOES-TOT.                              
024900     MOVE M84-DOC-NAME TO M84-CAT-PETICOES-EL (M84-PET-IX).               
025000 2310-EXIT.                                                               
025100     EXIT.                                                                
025200*                                                                         
025300 2320-STORE-DECISOES-PARA.                                                
025400     ADD 1 TO M84-CAT-DECISOES-TOT.                                       
025500     SET M84-DEC-IX TO M84-CAT-DECISOES-TOT.                              
025600     MOVE M84-DOC-NAME TO M84-CAT-DECISOES-EL (M84-DEC-IX).               
025700 2320-EXIT.                                                               
025800     EXIT.                                                                
025900*                                                                         
026000 2330-STORE-PROVAS-PARA.                                                  
026100     ADD 1 TO M84-CAT-PROVAS-TOT.                                         
026200     SET M84-PRV-IX TO M84-CAT-PROVAS-TOT.                                
026300     MOVE M84-DOC-NAME TO M84-CAT-PROVAS-EL (M84-PRV-IX).                 
026400 2330-EXIT.                                                               
026500     EXIT.                                                                
026600*                                                                         
026700 2340-STORE-OUTROS-PARA.                                                  
026800     ADD 1 TO M84-CAT-OUTROS-TOT.                                         
026900     SET M84-OUT-IX TO M84-CAT-OUTROS-TOT.                                
027000     MOVE M84-DOC-NAME TO M84-CAT-OUTROS-EL (M84-OUT-IX).                 
027100 2340-EXIT.                                                               
027200     EXIT.                                                                
027300*                                                                         
027400*-----------------------------------------------------------              
027500* 3000 - grava o resumo do processo: titulo seguido dos                   
027600* quatro blocos de categoria, na ordem fixa PETICOES,                     
027700* DECISOES, PROVAS, OUTROS (sem quebras de controle)                      
027800*-----------------------------------------------------------              
027900 3000-BUILD-REPORT-PARA.                                                  
028000     PERFORM 3010-TITLE-PARA        THRU 3010-EXIT.                       
028100     PERFORM 3100-PETICOES-BLOCK-PARA THRU 3100-EXIT.                     
028200     PERFORM 3200-DECISOES-BLOCK-PARA THRU 3200-EXIT.                     
028300     PERFORM 3300-PROVAS-BLOCK-PARA   THRU 3300-EXIT.                     
028400     PERFORM 3400-OUTROS-BLOCK-PARA   THRU 3400-EXIT.                     
028500 3000-EXIT.                                                               
028600     EXIT.                                                                
028700*                                                                         
028800 3010-TITLE-PARA.                                                         
028900     MOVE SPACES TO M84-LINE-BUF.                                         
029000     MOVE 1 TO M84-LINE-POS.                                              
029100     STRING                                                               
029200         'RESUMO DO PROCESSO'                                             
029300         DELIMITED BY SIZE                                                
029400         INTO M84-LINE-BUF                                                
029500         WITH POINTER M84-LINE-POS.                                       
029600     PERFORM 8900-WRITE-LINE-PARA THRU 8900-EXIT.                         
029700 3010-EXIT.                                                               
029800     EXIT.                                                                
029900*                                                                         
030000*-----------------------------------------------------------              
030100* 3100 - bloco PETICOES: cabecalho --- PETICOES --- seguido               
030200* de um nome de documento por linha, na ordem de chegada                  
030300*-----------------------------------------------------------              
030400 3100-PETICOES-BLOCK-PARA.                                                
030500     MOVE SPACES TO M84-LINE-BUF.                                         
030600     MOVE 1 TO M84-LINE-POS.                                              
030700     STRING                                                               
030800         '--- PETICOES ---'                                               
030900         DELIMITED BY SIZE                                                
031000         INTO M84-LINE-BUF                                                
031100         WITH POINTER M84-LINE-POS.                                       
031200     PERFORM 8900-WRITE-LINE-PARA THRU 8900-EXIT.                         
031300     IF M84-CAT-PETICOES-TOT = ZERO                                       
031400        GO TO 3100-EXIT                                                   
031500     END-IF.                                                              
031600     SET M84-PET-IX TO 1.                                                 
031700 3110-PETICOES-LOOP.                                                      
031800     IF M84-PET-IX > M84-CAT-PETICOES-TOT                                 
031900        GO TO 3100-EXIT                                                   
032000     END-IF.                                                              
032100     MOVE SPACES TO M84-LINE-BUF.                                         
032200     MOVE 1 TO M84-LINE-POS.                                              
032300     STRING                                                               
032400         M84-CAT-PETICOES-EL (M84-PET-IX)                                 
032500         DELIMITED BY SIZE                                                
032600         INTO M84-LINE-BUF                                                
032700         WITH POINTER M84-LINE-POS.                                       
032800     PERFORM 8900-WRITE-LINE-PARA THRU 8900-EXIT.                         
032900     SET M84-PET-IX UP BY 1.                                              
033000     GO TO 3110-PETICOES-LOOP.                                            
033100 3100-EXIT.                                                               
033200     EXIT.                                                                
033300*                                                                         
033400*-----------------------------------------------------------              
033500* 3200 - bloco DECISOES: mesmo padrao do bloco PETICOES                   
033600*-----------------------------------------------------------              
033700 3200-DECISOES-BLOCK-PARA.                                                
033800     MOVE SPACES TO M84-LINE-BUF.                                         
033900     MOVE 1 TO M84-LINE-POS.                                              
034000     STRING                                                               
034100         '--- DECISOES ---'                                               
034200         DELIMITED BY SIZE                                                
034300         INTO M84-LINE-BUF                                                
034400         WITH POINTER M84-LINE-POS.                                       
034500     PERFORM 8900-WRITE-LINE-PARA THRU 8900-EXIT.                         
034600     IF M84-CAT-DECISOES-TOT = ZERO                                       
034700        GO TO 3200-EXIT                                                   
034800     END-IF.                                                              
034900     SET M84-DEC-IX TO 1.                                                 
035000 3210-DECISOES-LOOP.                                                      
035100     IF M84-DEC-IX > M84-CAT-DECISOES-TOT                                 
035200        GO TO 3200-EXIT                                                   
035300     END-IF.                                                              
035400     MOVE SPACES TO M84-LINE-BUF.                                         
035500     MOVE 1 TO M84-LINE-POS.                                              
035600     STRING                                                               
035700         M84-CAT-DECISOES-EL (M84-DEC-IX)                                 
035800         DELIMITED BY SIZE                                                
035900         INTO M84-LINE-BUF                                                
036000         WITH POINTER M84-LINE-POS.                                       
036100     PERFORM 8900-WRITE-LINE-PARA THRU 8900-EXIT.                         
036200     SET M84-DEC-IX UP BY 1.                                              
036300     GO TO 3210-DECISOES-LOOP.                                            
036400 3200-EXIT.                                                               
036500     EXIT.                                                                
036600*                                                                         
036700*-----------------------------------------------------------              
036800* 3300 - bloco PROVAS: mesmo padrao dos blocos anteriores                 
036900*-----------------------------------------------------------              
037000 3300-PROVAS-BLOCK-PARA.                                                  
037100     MOVE SPACES TO M84-LINE-BUF.                                         
037200     MOVE 1 TO M84-LINE-POS.                                              
037300     STRING                                                               
037400         '--- PROVAS ---'                                                 
037500         DELIMITED BY SIZE                                                
037600         INTO M84-LINE-BUF                                                
037700         WITH POINTER M84-LINE-POS.                                       
037800     PERFORM 8900-WRITE-LINE-PARA THRU 8900-EXIT.                         
037900     IF M84-CAT-PROVAS-TOT = ZERO                                         
038000        GO TO 3300-EXIT                                                   
038100     END-IF.                                                              
038200     SET M84-PRV-IX TO 1.                                                 
038300 3310-PROVAS-LOOP.                                                        
038400     IF M84-PRV-IX > M84-CAT-PROVAS-TOT                                   
038500        GO TO 3300-EXIT                                                   
038600     END-IF.                                                              
038700     MOVE SPACES TO M84-LINE-BUF.                                         
038800     MOVE 1 TO M84-LINE-POS.                                              
038900     STRING                                                               
039000         M84-CAT-PROVAS-EL (M84-PRV-IX)                                   
039100         DELIMITED BY SIZE                                                
039200         INTO M84-LINE-BUF                                                
039300         WITH POINTER M84-LINE-POS.                                       
039400     PERFORM 8900-WRITE-LINE-PARA THRU 8900-EXIT.                         
039500     SET M84-PRV-IX UP BY 1.                                              
039600     GO TO 3310-PROVAS-LOOP.                                              
039700 3300-EXIT.                                                               
039800     EXIT.                                                                
039900*                                                                         
040000*-----------------------------------------------------------              
040100* 3400 - bloco OUTROS: mesmo padrao dos blocos anteriores                 
040200*-----------------------------------------------------------              
040300 3400-OUTROS-BLOCK-PARA.                                                  
040400     MOVE SPACES TO M84-LINE-BUF.                                         
040500     MOVE 1 TO M84-LINE-POS.                                              
040600     STRING                                                               
040700         '--- OUTROS ---'                                                 
040800         DELIMITED BY SIZE                                                
040900         INTO M84-LINE-BUF                                                
041000         WITH POINTER M84-LINE-POS.                                       
041100     PERFORM 8900-WRITE-LINE-PARA THRU 8900-EXIT.                         
041200     IF M84-CAT-OUTROS-TOT = ZERO                                         
041300        GO TO 3400-EXIT                                                   
041400     END-IF.                                                              
041500     SET M84-OUT-IX TO 1.                                                 
041600 3410-OUTROS-LOOP.                                                        
041700     IF M84-OUT-IX > M84-CAT-OUTROS-TOT                                   
041800        GO TO 3400-EXIT                                                   
041900     END-IF.                                                              
042000     MOVE SPACES TO M84-LINE-BUF.                                         
042100     MOVE 1 TO M84-LINE-POS.                                              
042200     STRING                                                               
042300         M84-CAT-OUTROS-EL (M84-OUT-IX)                                   
042400         DELIMITED BY SIZE                                                
042500         INTO M84-LINE-BUF                                                
042600         WITH POINTER M84-LINE-POS.                                       
042700     PERFORM 8900-WRITE-LINE-PARA THRU 8900-EXIT.                         
042800     SET M84-OUT-IX UP BY 1.                                              
042900     GO TO 3410-OUTROS-LOOP.                                              
043000 3400-EXIT.                                                               
043100     EXIT.                                                                
043200*                                                                         
043300*-----------------------------------------------------------              
043400* 8900 - grava M84-LINE-BUF em IDXOUT e limpa o buffer para               
043500* a proxima linha                                                         
043600*-----------------------------------------------------------              
043700 8900-WRITE-LINE-PARA.                                                    
043800     MOVE M84-LINE-BUF TO M84-IDXOUT-REC.                                 
043900     WRITE M84-IDXOUT-REC.                                                
044000     IF NOT IDXOUT-OK                                                     
044100        MOVE 'ERRO GRAVACAO IDXOUT' TO M84-ABEND-MSG                      
044200        PERFORM 9900-ABEND-PARA THRU 9900-EXIT                            
044300     END-IF.                                                              
044400     MOVE SPACES TO M84-LINE-BUF.                                         
044500 8900-EXIT.                                                               
044600     EXIT.                                                                
044700*                                                                         
044800 9000-CLOSE-FILES-PARA.                                                   
044900     CLOSE DOCIN.                                                         
045000     CLOSE IDXOUT.                                                        
045100 9000-EXIT.                                                               
045200     EXIT.                                                                
045300*                                                                         
045400*-----------------------------------------------------------              
045500* 9900 - rotina unica de aborto: mostra a mensagem, fecha o               
045600* que estiver aberto e devolve o codigo de retorno 16 ao JCL              
045700*-----------------------------------------------------------              
045800 9900-ABEND-PARA.                                                         
045900     DISPLAY PGM-NAME ' *** ABEND *** ' M84-ABEND-MSG.                    
046000     DISPLAY PGM-NAME ' DOCIN-FS = ' DOCIN-FS.                            
046100     DISPLAY PGM-NAME ' IDXOUT-FS = ' IDXOUT-FS.                          
046200     CLOSE DOCIN IDXOUT.                                                  
046300     MOVE 16 TO RETURN-CODE.                                              
046400     GOBACK.                                                              
046500 9900-EXIT.                                                               
046600     EXIT.                                                                
046700*                                                                         
