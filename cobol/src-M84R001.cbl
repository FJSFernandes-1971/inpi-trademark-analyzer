000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  M84R001.                                                    
000300 AUTHOR.      C.NUNES.                                                    
000400 INSTALLATION. CPD SISTEMAS JURIDICOS.                                    
000500 DATE-WRITTEN. 22/01/92.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY.    CONFIDENCIAL - USO INTERNO.                                 
000800*----------------------------------------------------------------         
000900* M84R001  -  ROTINA DE MONTAGEM DO RELATORIO DE TRIAGEM E DO             
001000* **++ parecer preliminar de registrabilidade. Recebe a marca             
001100* candidata, o rotulo de risco ja classificado, a tabela de               
001200* resultados ordenada (M84-MATCH-AREA) e devolve a tabela de              
001300* linhas de impressao (M84-PRINT-AREA) pronta para gravacao pelo          
001400* programa chamador M84D001.                                              
001500*----------------------------------------------------------------         
001600*                       HISTORICO DE ALTERACOES                           
001700*----------------------------------------------------------------         
001800* DATA     PROGR       CHAMADO    DESCRICAO                               
001900* -------- ----------- ---------- ------------------------------          
002000* 22/01/92 C.NUNES     SVC-0290   VERSAO INICIAL - SECOES I A IV          
002100* 30/06/92 C.NUNES     SVC-0301   INCLUIDAS SECOES V E VI                 
002200* 15/09/93 C.NUNES     SVC-0343   INCLUIDO PARECER PRELIMINAR             
002300* 08/03/94 P.OLIVEIRA  SVC-0378   AJUSTE QUEBRA DE LINHA DO               
002400* 08/03/94                        PARECER (SINTESE/ORIENTACAO)            
002500* 30/03/94 P.OLIVEIRA  SVC-0390   REVISAO ARREDONDAMENTO INDICE           
002600* 04/12/96 T.MACHADO   SVC-0468   OTIMIZACAO ROTINA DE QUEBRA             
002700* 18/06/98 T.MACHADO   SVC-0503Y2K REVISAO ANO 2000 - SEM IMPACTO         
002800* 09/02/99 T.MACHADO   SVC-0514Y2K CONFIRMACAO VIRADA DO SECULO           
002900* 23/10/00 A.SANTOS    SVC-0549   AJUSTE TEXTO DE RECOMENDACOES           
003000* 30/09/05 A.SANTOS    SVC-0653   LIMPEZA FINAL / REVISAO GERAL           
003100*----------------------------------------------------------------         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.    IBM-370.                                             
003500 OBJECT-COMPUTER.    IBM-370.                                             
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS M84-DIGITS-VALID IS '0' THRU '9'                               
003900     CLASS M84-ALPHA-VALID  IS 'A' THRU 'Z', 'a' THRU 'z'                 
004000     UPSI-0 ON STATUS IS M84-U0-ABEND-TRACE.                              
004100*                                                                         
004200 DATA DIVISION.                                                           
004300 WORKING-STORAGE SECTION.                                                 
004400 01  WK-LITERALS.                                                         
004500   03  PGM-NAME                  PIC X(8)  VALUE 'M84R001'.               
004600   03  FILLER                    PIC X(01) VALUE SPACE.                   
004700*                                                                         
004800 01  LS-ABEND-AREA.                                                       
004900   03  M84-U0-ABEND-TRACE        PIC X     VALUE 'N'.                     
005000   03  FILLER                    PIC X(01) VALUE SPACE.                   
005100*                                                                         
005200* **++ buffer da linha de impressao corrente e apontador de               
005300* posicao usado por todos os STRING de montagem de texto                  
005400 01  LS-LINE-WORK.                                                        
005500   03  M84-LINE-BUF              PIC X(132) VALUE SPACES.                 
005600   03  M84-LINE-POS              PIC 9(3)  COMP VALUE ZERO.               
005700   03  FILLER                    PIC X(01) VALUE SPACE.                   
005800*                                                                         
005900* **++ buffer generico de trim (nomes/status/titular/numero) -            
006000* varre de tras para frente ate achar caractere nao-branco                
006100 01  LS-TRIM-AREA.                                                        
006200   03  M84-TRIM-SRC              PIC X(60) VALUE SPACES.                  
006300   03  M84-TRIM-LEN              PIC 9(2)  COMP VALUE ZERO.               
006400   03  FILLER                    PIC X(01) VALUE SPACE.                   
006500*                                                                         
006600 01  LS-DISPLAY-AREA.                                                     
006700   03  M84-DISP-NAME             PIC X(40) VALUE SPACES.                  
006800   03  M84-DISP-NAME-LEN         PIC 9(2)  COMP VALUE ZERO.               
006900   03  M84-DISP-CLASS            PIC X(12) VALUE SPACES.                  
007000   03  M84-DISP-CLASS-LEN        PIC 9(2)  COMP VALUE ZERO.               
007100   03  M84-DISP-STATUS           PIC X(40) VALUE SPACES.                  
007200   03  M84-DISP-STATUS-LEN       PIC 9(2)  COMP VALUE ZERO.               
007300   03  M84-DISP-NUMERO           PIC X(12) VALUE SPACES.                  
007400   03  M84-DISP-NUMERO-LEN       PIC 9(2)  COMP VALUE ZERO.               
007500   03  M84-DISP-TITULAR          PIC X(40) VALUE SPACES.                  
007600   03  M84-DISP-TITULAR-LEN      PIC 9(2)  COMP VALUE ZERO.               
007700   03  M84-DISP-SEGMENT          PIC X(40) VALUE SPACES.                  
007800   03  M84-DISP-SEGMENT-LEN      PIC 9(2)  COMP VALUE ZERO.               
007900   03  FILLER                    PIC X(01) VALUE SPACE.                   
008000*                                                                         
008100* **++ campos editados p/ impressao - largura fixa, zero a esq.           
008200* redefinicoes alfanumericas permitem embuti-los direto no STRING         
008300 01  LS-FMT-AREA.                                                         
008400   03  M84-FMT-PCT               PIC 999.9 VALUE ZERO.                    
008500   03  M84-FMT-PCT-X REDEFINES                                            
008600       M84-FMT-PCT                PIC X(5).                               
008700   03  M84-FMT-SCORE             PIC 999   VALUE ZERO.                    
008800   03  M84-FMT-SCORE-X REDEFINES                                          
008900       M84-FMT-SCORE              PIC X(3).                               
009000   03  M84-FMT-SEQ               PIC 9(1)  VALUE ZERO.                    
009100   03  M84-FMT-SEQ-X REDEFINES                                            
009200       M84-FMT-SEQ                PIC X(1).                               
009300   03  FILLER                    PIC X(01) VALUE SPACE.                   
009400*                                                                         
009500 01  LS-MATCH-LOOP-AREA.                                                  
009600   03  M84-TOPN-LIMIT            PIC 9(2)  COMP VALUE ZERO.               
009700   03  M84-BLOCK-IX              PIC 9(2)  COMP VALUE ZERO.               
009800   03  M84-PCT-WORK              PIC 9(3)V9(1) COMP VALUE ZERO.           
009900   03  FILLER                    PIC X(01) VALUE SPACE.                   
010000*                                                                         
010100* **++ acumulador do texto de motivo do conflito (secao IV)               
010200 01  LS-RATIONALE-AREA.                                                   
010300   03  M84-RSN-TEXT              PIC X(120) VALUE SPACES.                 
010400   03  M84-RSN-POS               PIC 9(3)  COMP VALUE ZERO.               
010500   03  M84-RSN-LEN               PIC 9(3)  COMP VALUE ZERO.               
010600   03  M84-RSN-ANY               PIC X     VALUE 'N'.                     
010700     88  M84-RSN-ANY-YES                 VALUE 'Y'.                       
010800   03  FILLER                    PIC X(01) VALUE SPACE.                   
010900*                                                                         
011000* **++ lista de referencias (top-3) usada no parecer preliminar           
011100 01  LS-REFS-AREA.                                                        
011200   03  M84-REFS-TEXT             PIC X(360) VALUE SPACES.                 
011300   03  M84-REFS-POS              PIC 9(3)  COMP VALUE ZERO.               
011400   03  M84-REFS-LEN              PIC 9(3)  COMP VALUE ZERO.               
011500   03  M84-REFS-ANY              PIC X     VALUE 'N'.                     
011600     88  M84-REFS-ANY-YES                VALUE 'Y'.                       
011700   03  M84-REFS-SCAN-IX          PIC 9(2)  COMP VALUE ZERO.               
011800   03  FILLER                    PIC X(01) VALUE SPACE.                   
011900*                                                                         
012000* **++ area de quebra de linha da sintese dinamica (HIGH/MEDIUM) -        
012100* varre M84-WRAP-TEXT em blocos <= 128 col., cortando em branco           
012200 01  LS-WRAP-AREA.                                                        
012300   03  M84-WRAP-TEXT             PIC X(500) VALUE SPACES.                 
012400   03  M84-WRAP-POS              PIC 9(3)  COMP VALUE ZERO.               
012500   03  M84-WRAP-LEN              PIC 9(3)  COMP VALUE ZERO.               
012600   03  M84-WRAP-START            PIC 9(3)  COMP VALUE ZERO.               
012700   03  M84-WRAP-END              PIC 9(3)  COMP VALUE ZERO.               
012800   03  M84-WRAP-BREAK            PIC 9(3)  COMP VALUE ZERO.               
012900   03  M84-WRAP-SCAN-IX          PIC 9(3)  COMP VALUE ZERO.               
013000   03  FILLER                    PIC X(01) VALUE SPACE.                   
013100*                                                                         
013200* **++ tabela de pesos/faixas - so a faixa de risco e usada aqui          
013300 COPY M84MCP.                                                             
013400*----------------------------------------------------------------         
013500 LINKAGE SECTION.                                                         
013600* **++ layout marca candidata/anterior/esito de comparacao                
013700 COPY M84MCM.                                                             
013800* **++ rotulo de risco ja classificado por M84A001/M84D001                
013900 01  M84-RISK-LABEL             PIC X(11).                                
014000   88  M84-RISK-IS-HIGH                 VALUE 'HIGH RISK'.                
014100   88  M84-RISK-IS-MEDIUM               VALUE 'MEDIUM RISK'.              
014200   88  M84-RISK-IS-LOW                  VALUE 'LOW RISK'.                 
014300 01  CC-SOURCE-LABEL            PIC X(3).                                 
014400 01  M84-RPT-DATE               PIC X(10).                                
014500 01  M84-RPT-TOP-N              PIC 9(2) COMP.                            
014600 01  M84-OPN-TOP-N              PIC 9(2) COMP.                            
014700* **++ tabela de resultados ja calculada e ordenada por M84D001           
014800 COPY M84MCA.                                                             
014900* **++ tabela de linhas de impressao devolvida ao chamador                
015000 COPY M84MRT.                                                             
015100*----------------------------------------------------------------         
015200 PROCEDURE DIVISION USING M84-CAND-RECORD                                 
015300                           M84-RISK-LABEL                                 
015400                           CC-SOURCE-LABEL                                
015500                           M84-RPT-DATE                                   
015600                           M84-RPT-TOP-N                                  
015700                           M84-OPN-TOP-N                                  
015800                           M84-MATCH-AREA                                 
015900                           M84-PRINT-AREA.                                
016000*                                                                         
016100 0100-MAIN-PARA.                                                          
016200     PERFORM 1000-TITLE-PARA        THRU 1000-EXIT.                       
016300     PERFORM 1100-SECTION-1-PARA    THRU 1100-EXIT.                       
016400     PERFORM 1200-SECTION-2-PARA    THRU 1200-EXIT.                       
016500     PERFORM 1300-SECTION-3-PARA    THRU 1300-EXIT.                       
016600     PERFORM 1400-SECTION-4-PARA    THRU 1400-EXIT.                       
016700     PERFORM 1500-SECTION-5-PARA    THRU 1500-EXIT.                       
016800     PERFORM 1600-SECTION-6-PARA    THRU 1600-EXIT.                       
016900     PERFORM 2000-OPINION-PARA      THRU 2000-EXIT.                       
017000     GOBACK.                                                              
017100*                                                                         
017200*----------------------------------------------------------------         
017300* 1000 - titulo do relatorio e data de emissao                            
017400*----------------------------------------------------------------         
017500 1000-TITLE-PARA.                                                         
017600     MOVE SPACES TO M84-LINE-BUF.                                         
017700     MOVE 1 TO M84-LINE-POS.                                              
017800     STRING                                                               
017900         'BUSCA DE ANTERIORIDADE - TRIAGEM PRELIMINAR'                    
018000         '(USO INTERNO)'                                                  
018100         DELIMITED BY SIZE                                                
018200         INTO M84-LINE-BUF                                                
018300         WITH POINTER M84-LINE-POS.                                       
018400     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
018500     MOVE SPACES TO M84-LINE-BUF.                                         
018600     MOVE 1 TO M84-LINE-POS.                                              
018700     STRING                                                               
018800         'Date: '                                                         
018900         M84-RPT-DATE                                                     
019000         DELIMITED BY SIZE                                                
019100         INTO M84-LINE-BUF                                                
019200         WITH POINTER M84-LINE-POS.                                       
019300     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
019400     MOVE SPACES TO M84-LINE-BUF.                                         
019500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
019600 1000-EXIT.                                                               
019700     EXIT.                                                                
019800*                                                                         
019900*----------------------------------------------------------------         
020000* 1100 - secao I - dados da marca candidata                               
020100*----------------------------------------------------------------         
020200 1100-SECTION-1-PARA.                                                     
020300     MOVE SPACES TO M84-LINE-BUF.                                         
020400     MOVE 1 TO M84-LINE-POS.                                              
020500     STRING                                                               
020600         'I. Candidate Mark Information'                                  
020700         DELIMITED BY SIZE                                                
020800         INTO M84-LINE-BUF                                                
020900         WITH POINTER M84-LINE-POS.                                       
021000     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
021100     MOVE SPACES TO M84-TRIM-SRC.                                         
021200     MOVE M84-CAND-NAME TO M84-TRIM-SRC(1:40).                            
021300     MOVE 40 TO M84-TRIM-LEN.                                             
021400     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
021500     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-NAME.                  
021600     MOVE M84-TRIM-LEN TO M84-DISP-NAME-LEN.                              
021700     MOVE SPACES TO M84-LINE-BUF.                                         
021800     MOVE 1 TO M84-LINE-POS.                                              
021900     STRING                                                               
022000         'Trademark: '                                                    
022100         M84-DISP-NAME(1:M84-DISP-NAME-LEN)                               
022200         DELIMITED BY SIZE                                                
022300         INTO M84-LINE-BUF                                                
022400         WITH POINTER M84-LINE-POS.                                       
022500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
022600     MOVE SPACES TO M84-TRIM-SRC.                                         
022700     MOVE M84-CAND-CLASS TO M84-TRIM-SRC(1:12).                           
022800     MOVE 12 TO M84-TRIM-LEN.                                             
022900     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
023000     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-CLASS.                 
023100     MOVE M84-TRIM-LEN TO M84-DISP-CLASS-LEN.                             
023200     MOVE SPACES TO M84-LINE-BUF.                                         
023300     MOVE 1 TO M84-LINE-POS.                                              
023400     STRING                                                               
023500         'Nice class: '                                                   
023600         M84-DISP-CLASS(1:M84-DISP-CLASS-LEN)                             
023700         DELIMITED BY SIZE                                                
023800         INTO M84-LINE-BUF                                                
023900         WITH POINTER M84-LINE-POS.                                       
024000     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
024100     MOVE SPACES TO M84-TRIM-SRC.                                         
024200     MOVE M84-CAND-SEGMENT TO M84-TRIM-SRC(1:40).                         
024300     MOVE 40 TO M84-TRIM-LEN.                                             
024400     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
024500     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-SEGMENT.               
024600     MOVE M84-TRIM-LEN TO M84-DISP-SEGMENT-LEN.                           
024700     MOVE SPACES TO M84-LINE-BUF.                                         
024800     MOVE 1 TO M84-LINE-POS.                                              
024900     STRING                                                               
025000         'Business segment: '                                             
025100         M84-DISP-SEGMENT(1:M84-DISP-SEGMENT-LEN)                         
025200         DELIMITED BY SIZE                                                
025300         INTO M84-LINE-BUF                                                
025400         WITH POINTER M84-LINE-POS.                                       
025500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
025600     MOVE SPACES TO M84-LINE-BUF.                                         
025700     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
025800 1100-EXIT.                                                               
025900     EXIT.                                                                
026000*                                                                         
026100*----------------------------------------------------------------         
026200* 1200 - secao II - fonte dos dados de anterioridade                      
026300*----------------------------------------------------------------         
026400 1200-SECTION-2-PARA.                                                     
026500     MOVE SPACES TO M84-LINE-BUF.                                         
026600     MOVE 1 TO M84-LINE-POS.                                              
026700     STRING                                                               
026800         'II. Data Source'                                                
026900         DELIMITED BY SIZE                                                
027000         INTO M84-LINE-BUF                                                
027100         WITH POINTER M84-LINE-POS.                                       
027200     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
027300     MOVE SPACES TO M84-LINE-BUF.                                         
027400     MOVE 1 TO M84-LINE-POS.                                              
027500     STRING                                                               
027600         'Records source: '                                               
027700         CC-SOURCE-LABEL                                                  
027800         DELIMITED BY SIZE                                                
027900         INTO M84-LINE-BUF                                                
028000         WITH POINTER M84-LINE-POS.                                       
028100     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
028200     MOVE SPACES TO M84-LINE-BUF.                                         
028300     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
028400 1200-EXIT.                                                               
028500     EXIT.                                                                
028600*                                                                         
028700*----------------------------------------------------------------         
028800* 1300 - secao III - metodologia (texto fixo de 4 linhas)                 
028900*----------------------------------------------------------------         
029000 1300-SECTION-3-PARA.                                                     
029100     MOVE SPACES TO M84-LINE-BUF.                                         
029200     MOVE 1 TO M84-LINE-POS.                                              
029300     STRING                                                               
029400         'III. Methodological Review'                                     
029500         DELIMITED BY SIZE                                                
029600         INTO M84-LINE-BUF                                                
029700         WITH POINTER M84-LINE-POS.                                       
029800     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
029900     MOVE SPACES TO M84-LINE-BUF.                                         
030000     MOVE 1 TO M84-LINE-POS.                                              
030100     STRING                                                               
030200         'This screening applies a lexical similarity'                    
030300         'ratio, a Soundex'                                               
030400         DELIMITED BY SIZE                                                
030500         INTO M84-LINE-BUF                                                
030600         WITH POINTER M84-LINE-POS.                                       
030700     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
030800     MOVE SPACES TO M84-LINE-BUF.                                         
030900     MOVE 1 TO M84-LINE-POS.                                              
031000     STRING                                                               
031100         'phonetic comparison and a same-class'                           
031200         'weighting factor over'                                          
031300         DELIMITED BY SIZE                                                
031400         INTO M84-LINE-BUF                                                
031500         WITH POINTER M84-LINE-POS.                                       
031600     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
031700     MOVE SPACES TO M84-LINE-BUF.                                         
031800     MOVE 1 TO M84-LINE-POS.                                              
031900     STRING                                                               
032000         'the prior-mark reference base to flag'                          
032100         'potential naming'                                               
032200         DELIMITED BY SIZE                                                
032300         INTO M84-LINE-BUF                                                
032400         WITH POINTER M84-LINE-POS.                                       
032500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
032600     MOVE SPACES TO M84-LINE-BUF.                                         
032700     MOVE 1 TO M84-LINE-POS.                                              
032800     STRING                                                               
032900         'conflicts; results are indicative only, not'                    
033000         'legal advice.'                                                  
033100         DELIMITED BY SIZE                                                
033200         INTO M84-LINE-BUF                                                
033300         WITH POINTER M84-LINE-POS.                                       
033400     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
033500     MOVE SPACES TO M84-LINE-BUF.                                         
033600     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
033700 1300-EXIT.                                                               
033800     EXIT.                                                                
033900*----------------------------------------------------------------         
034000* 1400 - secao IV - determinacao do risco e fundamentos (top-N)           
034100*----------------------------------------------------------------         
034200 1400-SECTION-4-PARA.                                                     
034300     MOVE SPACES TO M84-LINE-BUF.                                         
034400     MOVE 1 TO M84-LINE-POS.                                              
034500     STRING                                                               
034600         'IV. Risk Determination'                                         
034700         DELIMITED BY SIZE                                                
034800         INTO M84-LINE-BUF                                                
034900         WITH POINTER M84-LINE-POS.                                       
035000     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
035100     MOVE SPACES TO M84-TRIM-SRC.                                         
035200     MOVE M84-RISK-LABEL TO M84-TRIM-SRC(1:11).                           
035300     MOVE 11 TO M84-TRIM-LEN.                                             
035400     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
035500     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-STATUS.                
035600     MOVE M84-TRIM-LEN TO M84-DISP-STATUS-LEN.                            
035700     MOVE SPACES TO M84-LINE-BUF.                                         
035800     MOVE 1 TO M84-LINE-POS.                                              
035900     STRING                                                               
036000         'Result: '                                                       
036100         M84-DISP-STATUS(1:M84-DISP-STATUS-LEN)                           
036200         DELIMITED BY SIZE                                                
036300         INTO M84-LINE-BUF                                                
036400         WITH POINTER M84-LINE-POS.                                       
036500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
036600     IF M84-MATCH-TOT EQUAL ZERO                                          
036700     MOVE SPACES TO M84-LINE-BUF                                          
036800     MOVE 1 TO M84-LINE-POS                                               
036900     STRING                                                               
037000         'Grounds: no prior records available for'                        
037100         'comparative assessment.'                                        
037200         DELIMITED BY SIZE                                                
037300         INTO M84-LINE-BUF                                                
037400         WITH POINTER M84-LINE-POS                                        
037500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT                            
037600     GO TO 1400-EXIT                                                      
037700     END-IF.                                                              
037800     MOVE SPACES TO M84-LINE-BUF.                                         
037900     MOVE 1 TO M84-LINE-POS.                                              
038000     STRING                                                               
038100         'Grounds (top indications):'                                     
038200         DELIMITED BY SIZE                                                
038300         INTO M84-LINE-BUF                                                
038400         WITH POINTER M84-LINE-POS.                                       
038500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
038600     IF M84-MATCH-TOT < M84-RPT-TOP-N                                     
038700        MOVE M84-MATCH-TOT TO M84-TOPN-LIMIT                              
038800     ELSE                                                                 
038900        MOVE M84-RPT-TOP-N TO M84-TOPN-LIMIT                              
039000     END-IF.                                                              
039100     MOVE ZERO TO M84-BLOCK-IX.                                           
039200 1410-BLOCK-LOOP.                                                         
039300     ADD 1 TO M84-BLOCK-IX.                                               
039400     IF M84-BLOCK-IX > M84-TOPN-LIMIT                                     
039500        GO TO 1400-EXIT                                                   
039600     END-IF.                                                              
039700     SET M84-MATCH-IX TO M84-BLOCK-IX.                                    
039800     PERFORM 1450-FORMAT-BLOCK-PARA THRU 1450-EXIT.                       
039900     GO TO 1410-BLOCK-LOOP.                                               
040000 1400-EXIT.                                                               
040100     EXIT.                                                                
040200*                                                                         
040300*----------------------------------------------------------------         
040400* 1450 - formata um bloco de 5 linhas para o item de M84-MATCH-IX         
040500*----------------------------------------------------------------         
040600 1450-FORMAT-BLOCK-PARA.                                                  
040700     MOVE M84-BLOCK-IX TO M84-FMT-SEQ.                                    
040800     MOVE SPACES TO M84-TRIM-SRC.                                         
040900     MOVE M84-EL-NAME(M84-MATCH-IX) TO M84-TRIM-SRC(1:40).                
041000     MOVE 40 TO M84-TRIM-LEN.                                             
041100     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
041200     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-NAME.                  
041300     MOVE M84-TRIM-LEN TO M84-DISP-NAME-LEN.                              
041400     MOVE SPACES TO M84-LINE-BUF.                                         
041500     MOVE 1 TO M84-LINE-POS.                                              
041600     STRING                                                               
041700         M84-FMT-SEQ-X                                                    
041800         '. Prior mark: '                                                 
041900         M84-DISP-NAME(1:M84-DISP-NAME-LEN)                               
042000         DELIMITED BY SIZE                                                
042100         INTO M84-LINE-BUF                                                
042200         WITH POINTER M84-LINE-POS.                                       
042300     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
042400     MOVE SPACES TO M84-TRIM-SRC.                                         
042500     MOVE M84-EL-CLASS(M84-MATCH-IX) TO M84-TRIM-SRC(1:12).               
042600     MOVE 12 TO M84-TRIM-LEN.                                             
042700     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
042800     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-CLASS.                 
042900     MOVE M84-TRIM-LEN TO M84-DISP-CLASS-LEN.                             
043000     MOVE SPACES TO M84-TRIM-SRC.                                         
043100     MOVE M84-EL-STATUS(M84-MATCH-IX) TO M84-TRIM-SRC(1:40).              
043200     MOVE 40 TO M84-TRIM-LEN.                                             
043300     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
043400     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-STATUS.                
043500     MOVE M84-TRIM-LEN TO M84-DISP-STATUS-LEN.                            
043600     MOVE SPACES TO M84-LINE-BUF.                                         
043700     MOVE 1 TO M84-LINE-POS.                                              
043800     STRING                                                               
043900         '   - Class/Status: '                                            
044000         M84-DISP-CLASS(1:M84-DISP-CLASS-LEN)                             
044100         ' / '                                                            
044200         M84-DISP-STATUS(1:M84-DISP-STATUS-LEN)                           
044300         DELIMITED BY SIZE                                                
044400         INTO M84-LINE-BUF                                                
044500         WITH POINTER M84-LINE-POS.                                       
044600     IF M84-EL-NUMERO(M84-MATCH-IX) NOT EQUAL SPACES                      
044700     MOVE SPACES TO M84-TRIM-SRC                                          
044800     MOVE M84-EL-NUMERO(M84-MATCH-IX) TO M84-TRIM-SRC(1:12)               
044900     MOVE 12 TO M84-TRIM-LEN                                              
045000     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT                        
045100     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-NUMERO                 
045200     MOVE M84-TRIM-LEN TO M84-DISP-NUMERO-LEN                             
045300     STRING                                                               
045400         ' | Process/No.: '                                               
045500         M84-DISP-NUMERO(1:M84-DISP-NUMERO-LEN)                           
045600         DELIMITED BY SIZE                                                
045700         INTO M84-LINE-BUF                                                
045800         WITH POINTER M84-LINE-POS                                        
045900     END-IF.                                                              
046000     IF M84-EL-TITULAR(M84-MATCH-IX) NOT EQUAL SPACES                     
046100     MOVE SPACES TO M84-TRIM-SRC                                          
046200     MOVE M84-EL-TITULAR(M84-MATCH-IX) TO M84-TRIM-SRC(1:40)              
046300     MOVE 40 TO M84-TRIM-LEN                                              
046400     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT                        
046500     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-TITULAR                
046600     MOVE M84-TRIM-LEN TO M84-DISP-TITULAR-LEN                            
046700     STRING                                                               
046800         '; Owner: '                                                      
046900         M84-DISP-TITULAR(1:M84-DISP-TITULAR-LEN)                         
047000         DELIMITED BY SIZE                                                
047100         INTO M84-LINE-BUF                                                
047200         WITH POINTER M84-LINE-POS                                        
047300     END-IF.                                                              
047400     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
047500     COMPUTE M84-PCT-WORK ROUNDED =                                       
047600        M84-EL-TEXT-SIM(M84-MATCH-IX) * 100.                              
047700     MOVE M84-PCT-WORK TO M84-FMT-PCT.                                    
047800     MOVE SPACES TO M84-LINE-BUF.                                         
047900     MOVE 1 TO M84-LINE-POS.                                              
048000     STRING                                                               
048100         '   - Similarity index: '                                        
048200         M84-FMT-PCT-X                                                    
048300         '%'                                                              
048400         DELIMITED BY SIZE                                                
048500         INTO M84-LINE-BUF                                                
048600         WITH POINTER M84-LINE-POS.                                       
048700     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
048800     PERFORM 1470-BUILD-RATIONALE-PARA THRU 1470-EXIT.                    
048900     MOVE SPACES TO M84-LINE-BUF.                                         
049000     MOVE 1 TO M84-LINE-POS.                                              
049100     STRING                                                               
049200         '   - Conflict rationale: '                                      
049300         M84-RSN-TEXT(1:M84-RSN-LEN)                                      
049400         '.'                                                              
049500         DELIMITED BY SIZE                                                
049600         INTO M84-LINE-BUF                                                
049700         WITH POINTER M84-LINE-POS.                                       
049800     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
049900     MOVE M84-EL-SCORE-KEY(M84-MATCH-IX) TO M84-FMT-SCORE.                
050000     MOVE SPACES TO M84-LINE-BUF.                                         
050100     MOVE 1 TO M84-LINE-POS.                                              
050200     STRING                                                               
050300         '   - Weighted conflict score: '                                 
050400         M84-FMT-SCORE-X                                                  
050500         '/100'                                                           
050600         DELIMITED BY SIZE                                                
050700         INTO M84-LINE-BUF                                                
050800         WITH POINTER M84-LINE-POS.                                       
050900     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
051000 1450-EXIT.                                                               
051100     EXIT.                                                                
051200*                                                                         
051300*----------------------------------------------------------------         
051400* 1470 - monta o texto de motivo do conflito p/ M84-MATCH-IX,             
051500* concatenando as causas identificadas com "; " (nenhuma causa =          
051600* "limited overlap indicators")                                           
051700*----------------------------------------------------------------         
051800 1470-BUILD-RATIONALE-PARA.                                               
051900     MOVE SPACES TO M84-RSN-TEXT.                                         
052000     MOVE 1 TO M84-RSN-POS.                                               
052100     MOVE 'N' TO M84-RSN-ANY.                                             
052200     IF M84-EL-TEXT-SIM(M84-MATCH-IX) NOT LESS THAN 0.8000                
052300     STRING                                                               
052400         'high textual proximity'                                         
052500         DELIMITED BY SIZE                                                
052600         INTO M84-RSN-TEXT                                                
052700         WITH POINTER M84-RSN-POS                                         
052800        MOVE 'Y' TO M84-RSN-ANY                                           
052900     ELSE                                                                 
053000        IF M84-EL-TEXT-SIM(M84-MATCH-IX) NOT LESS THAN 0.6500             
053100     STRING                                                               
053200         'moderate textual proximity'                                     
053300         DELIMITED BY SIZE                                                
053400         INTO M84-RSN-TEXT                                                
053500         WITH POINTER M84-RSN-POS                                         
053600           MOVE 'Y' TO M84-RSN-ANY                                        
053700        END-IF                                                            
053800     END-IF.                                                              
053900     IF M84-EL-PHONETIC(M84-MATCH-IX) EQUAL 'Y'                           
054000        IF M84-RSN-ANY-YES                                                
054100     STRING                                                               
054200         '; '                                                             
054300         DELIMITED BY SIZE                                                
054400         INTO M84-RSN-TEXT                                                
054500         WITH POINTER M84-RSN-POS                                         
054600        END-IF                                                            
054700     STRING                                                               
054800         'phonetic overlap under Soundex'                                 
054900         DELIMITED BY SIZE                                                
055000         INTO M84-RSN-TEXT                                                
055100         WITH POINTER M84-RSN-POS                                         
055200        MOVE 'Y' TO M84-RSN-ANY                                           
055300     END-IF.                                                              
055400     IF M84-EL-SAME-CLASS(M84-MATCH-IX) EQUAL 'Y'                         
055500        IF M84-RSN-ANY-YES                                                
055600     STRING                                                               
055700         '; '                                                             
055800         DELIMITED BY SIZE                                                
055900         INTO M84-RSN-TEXT                                                
056000         WITH POINTER M84-RSN-POS                                         
056100        END-IF                                                            
056200     STRING                                                               
056300         'identical Nice class'                                           
056400         DELIMITED BY SIZE                                                
056500         INTO M84-RSN-TEXT                                                
056600         WITH POINTER M84-RSN-POS                                         
056700        MOVE 'Y' TO M84-RSN-ANY                                           
056800     END-IF.                                                              
056900     IF M84-EL-ACTIVE(M84-MATCH-IX) EQUAL 'Y'                             
057000        IF M84-RSN-ANY-YES                                                
057100     STRING                                                               
057200         '; '                                                             
057300         DELIMITED BY SIZE                                                
057400         INTO M84-RSN-TEXT                                                
057500         WITH POINTER M84-RSN-POS                                         
057600        END-IF                                                            
057700     STRING                                                               
057800         'prior mark appears active/registered'                           
057900         DELIMITED BY SIZE                                                
058000         INTO M84-RSN-TEXT                                                
058100         WITH POINTER M84-RSN-POS                                         
058200        MOVE 'Y' TO M84-RSN-ANY                                           
058300     END-IF.                                                              
058400     IF M84-RSN-ANY EQUAL 'N'                                             
058500     STRING                                                               
058600         'limited overlap indicators'                                     
058700         DELIMITED BY SIZE                                                
058800         INTO M84-RSN-TEXT                                                
058900         WITH POINTER M84-RSN-POS                                         
059000     END-IF.                                                              
059100     COMPUTE M84-RSN-LEN = M84-RSN-POS - 1.                               
059200 1470-EXIT.                                                               
059300     EXIT.                                                                
059400*----------------------------------------------------------------         
059500* 1500 - secao V - recomendacoes (1 item por risco + 4 fixos)             
059600*----------------------------------------------------------------         
059700 1500-SECTION-5-PARA.                                                     
059800     MOVE SPACES TO M84-LINE-BUF.                                         
059900     MOVE 1 TO M84-LINE-POS.                                              
060000     STRING                                                               
060100         'V. Recommendations (next steps)'                                
060200         DELIMITED BY SIZE                                                
060300         INTO M84-LINE-BUF                                                
060400         WITH POINTER M84-LINE-POS.                                       
060500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
060600     IF M84-RISK-IS-HIGH                                                  
060700     MOVE SPACES TO M84-LINE-BUF                                          
060800     MOVE 1 TO M84-LINE-POS                                               
060900     STRING                                                               
061000         '- Consider immediate naming alternatives'                       
061100         'before filing the application.'                                 
061200         DELIMITED BY SIZE                                                
061300         INTO M84-LINE-BUF                                                
061400         WITH POINTER M84-LINE-POS                                        
061500     ELSE                                                                 
061600        IF M84-RISK-IS-MEDIUM                                             
061700     MOVE SPACES TO M84-LINE-BUF                                          
061800     MOVE 1 TO M84-LINE-POS                                               
061900     STRING                                                               
062000         '- Proceed with caution; validate coexistence'                   
062100         'feasibility with the cited marks.'                              
062200         DELIMITED BY SIZE                                                
062300         INTO M84-LINE-BUF                                                
062400         WITH POINTER M84-LINE-POS                                        
062500        ELSE                                                              
062600     MOVE SPACES TO M84-LINE-BUF                                          
062700     MOVE 1 TO M84-LINE-POS                                               
062800     STRING                                                               
062900         '- Conflict indicators are low; still validate'                  
063000         'findings with an expanded search.'                              
063100         DELIMITED BY SIZE                                                
063200         INTO M84-LINE-BUF                                                
063300         WITH POINTER M84-LINE-POS                                        
063400        END-IF                                                            
063500     END-IF.                                                              
063600     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
063700     MOVE SPACES TO M84-LINE-BUF.                                         
063800     MOVE 1 TO M84-LINE-POS.                                              
063900     STRING                                                               
064000         '- Conduct an expanded prior-art search'                         
064100         'covering additional classes and'                                
064200         'jurisdictions.'                                                 
064300         DELIMITED BY SIZE                                                
064400         INTO M84-LINE-BUF                                                
064500         WITH POINTER M84-LINE-POS.                                       
064600     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
064700     MOVE SPACES TO M84-LINE-BUF.                                         
064800     MOVE 1 TO M84-LINE-POS.                                              
064900     STRING                                                               
065000         '- Perform a conceptual and phonetic assessment'                 
065100         'beyond the automated score.'                                    
065200         DELIMITED BY SIZE                                                
065300         INTO M84-LINE-BUF                                                
065400         WITH POINTER M84-LINE-POS.                                       
065500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
065600     MOVE SPACES TO M84-LINE-BUF.                                         
065700     MOVE 1 TO M84-LINE-POS.                                              
065800     STRING                                                               
065900         '- Confirm the current legal status and scope'                   
066000         'of the cited prior registrations.'                              
066100         DELIMITED BY SIZE                                                
066200         INTO M84-LINE-BUF                                                
066300         WITH POINTER M84-LINE-POS.                                       
066400     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
066500     MOVE SPACES TO M84-LINE-BUF.                                         
066600     MOVE 1 TO M84-LINE-POS.                                              
066700     STRING                                                               
066800         '- Evaluate mitigation options, including'                       
066900         'coexistence and consent agreements.'                            
067000         DELIMITED BY SIZE                                                
067100         INTO M84-LINE-BUF                                                
067200         WITH POINTER M84-LINE-POS.                                       
067300     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
067400     MOVE SPACES TO M84-LINE-BUF.                                         
067500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
067600 1500-EXIT.                                                               
067700     EXIT.                                                                
067800*                                                                         
067900*----------------------------------------------------------------         
068000* 1600 - secao VI - nota profissional (texto fixo de 3 linhas)            
068100*----------------------------------------------------------------         
068200 1600-SECTION-6-PARA.                                                     
068300     MOVE SPACES TO M84-LINE-BUF.                                         
068400     MOVE 1 TO M84-LINE-POS.                                              
068500     STRING                                                               
068600         'VI. Professional Note'                                          
068700         DELIMITED BY SIZE                                                
068800         INTO M84-LINE-BUF                                                
068900         WITH POINTER M84-LINE-POS.                                       
069000     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
069100     MOVE SPACES TO M84-LINE-BUF.                                         
069200     MOVE 1 TO M84-LINE-POS.                                              
069300     STRING                                                               
069400         'This report is an automated preliminary'                        
069500         'screening tool'                                                 
069600         DELIMITED BY SIZE                                                
069700         INTO M84-LINE-BUF                                                
069800         WITH POINTER M84-LINE-POS.                                       
069900     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
070000     MOVE SPACES TO M84-LINE-BUF.                                         
070100     MOVE 1 TO M84-LINE-POS.                                              
070200     STRING                                                               
070300         'and does not constitute legal advice or a'                      
070400         'formal'                                                         
070500         DELIMITED BY SIZE                                                
070600         INTO M84-LINE-BUF                                                
070700         WITH POINTER M84-LINE-POS.                                       
070800     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
070900     MOVE SPACES TO M84-LINE-BUF.                                         
071000     MOVE 1 TO M84-LINE-POS.                                              
071100     STRING                                                               
071200         'trademark clearance opinion; consult'                           
071300         'qualified counsel.'                                             
071400         DELIMITED BY SIZE                                                
071500         INTO M84-LINE-BUF                                                
071600         WITH POINTER M84-LINE-POS.                                       
071700     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
071800     MOVE SPACES TO M84-LINE-BUF.                                         
071900     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
072000 1600-EXIT.                                                               
072100     EXIT.                                                                
072200*                                                                         
072300*----------------------------------------------------------------         
072400* 2000 - parecer preliminar de registrabilidade (minuta), com             
072500* sintese e orientacao variando por faixa de risco                        
072600*----------------------------------------------------------------         
072700 2000-OPINION-PARA.                                                       
072800     MOVE SPACES TO M84-LINE-BUF.                                         
072900     MOVE 1 TO M84-LINE-POS.                                              
073000     STRING                                                               
073100         'PARECER PRELIMINAR DE REGISTRABILIDADE'                         
073200         '(MINUTA)'                                                       
073300         DELIMITED BY SIZE                                                
073400         INTO M84-LINE-BUF                                                
073500         WITH POINTER M84-LINE-POS.                                       
073600     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
073700     MOVE SPACES TO M84-LINE-BUF.                                         
073800     MOVE 1 TO M84-LINE-POS.                                              
073900     STRING                                                               
074000         'Data: '                                                         
074100         M84-RPT-DATE                                                     
074200         DELIMITED BY SIZE                                                
074300         INTO M84-LINE-BUF                                                
074400         WITH POINTER M84-LINE-POS.                                       
074500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
074600     MOVE SPACES TO M84-TRIM-SRC.                                         
074700     MOVE M84-CAND-NAME TO M84-TRIM-SRC(1:40).                            
074800     MOVE 40 TO M84-TRIM-LEN.                                             
074900     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
075000     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-NAME.                  
075100     MOVE M84-TRIM-LEN TO M84-DISP-NAME-LEN.                              
075200     MOVE SPACES TO M84-TRIM-SRC.                                         
075300     MOVE M84-CAND-CLASS TO M84-TRIM-SRC(1:12).                           
075400     MOVE 12 TO M84-TRIM-LEN.                                             
075500     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
075600     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-CLASS.                 
075700     MOVE M84-TRIM-LEN TO M84-DISP-CLASS-LEN.                             
075800     MOVE SPACES TO M84-LINE-BUF.                                         
075900     MOVE 1 TO M84-LINE-POS.                                              
076000     STRING                                                               
076100         'Marca: '                                                        
076200         M84-DISP-NAME(1:M84-DISP-NAME-LEN)                               
076300         '    Classe: '                                                   
076400         M84-DISP-CLASS(1:M84-DISP-CLASS-LEN)                             
076500         DELIMITED BY SIZE                                                
076600         INTO M84-LINE-BUF                                                
076700         WITH POINTER M84-LINE-POS.                                       
076800     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
076900     MOVE SPACES TO M84-TRIM-SRC.                                         
077000     MOVE M84-CAND-SEGMENT TO M84-TRIM-SRC(1:40).                         
077100     MOVE 40 TO M84-TRIM-LEN.                                             
077200     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
077300     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-SEGMENT.               
077400     MOVE M84-TRIM-LEN TO M84-DISP-SEGMENT-LEN.                           
077500     MOVE SPACES TO M84-LINE-BUF.                                         
077600     MOVE 1 TO M84-LINE-POS.                                              
077700     STRING                                                               
077800         'Segmento: '                                                     
077900         M84-DISP-SEGMENT(1:M84-DISP-SEGMENT-LEN)                         
078000         DELIMITED BY SIZE                                                
078100         INTO M84-LINE-BUF                                                
078200         WITH POINTER M84-LINE-POS.                                       
078300     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
078400     MOVE SPACES TO M84-LINE-BUF.                                         
078500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
078600     MOVE SPACES TO M84-LINE-BUF.                                         
078700     MOVE 1 TO M84-LINE-POS.                                              
078800     STRING                                                               
078900         'Sintese:'                                                       
079000         DELIMITED BY SIZE                                                
079100         INTO M84-LINE-BUF                                                
079200         WITH POINTER M84-LINE-POS.                                       
079300     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
079400     IF M84-RISK-IS-HIGH                                                  
079500        PERFORM 2100-SINTESE-HIGH-PARA THRU 2100-EXIT                     
079600     ELSE                                                                 
079700        IF M84-RISK-IS-MEDIUM                                             
079800           PERFORM 2200-SINTESE-MEDIUM-PARA THRU 2200-EXIT                
079900        ELSE                                                              
080000     MOVE SPACES TO M84-LINE-BUF                                          
080100     MOVE 1 TO M84-LINE-POS                                               
080200     STRING                                                               
080300         'Nao foram identificadas anterioridades'                         
080400         'fortes; recomenda-se ainda assim busca'                         
080500         'ampliada antes do deposito.'                                    
080600         DELIMITED BY SIZE                                                
080700         INTO M84-LINE-BUF                                                
080800         WITH POINTER M84-LINE-POS                                        
080900           PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT                      
081000        END-IF                                                            
081100     END-IF.                                                              
081200     MOVE SPACES TO M84-LINE-BUF.                                         
081300     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
081400     MOVE SPACES TO M84-LINE-BUF.                                         
081500     MOVE 1 TO M84-LINE-POS.                                              
081600     STRING                                                               
081700         'Orientacao:'                                                    
081800         DELIMITED BY SIZE                                                
081900         INTO M84-LINE-BUF                                                
082000         WITH POINTER M84-LINE-POS.                                       
082100     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
082200     IF M84-RISK-IS-HIGH                                                  
082300     MOVE SPACES TO M84-LINE-BUF                                          
082400     MOVE 1 TO M84-LINE-POS                                               
082500     STRING                                                               
082600         'Recomenda-se nao protocolar a marca nestas'                     
082700         'condicoes, sem antes reforcar a'                                
082800         'distintividade'                                                 
082900         DELIMITED BY SIZE                                                
083000         INTO M84-LINE-BUF                                                
083100         WITH POINTER M84-LINE-POS                                        
083200        PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT                         
083300     MOVE SPACES TO M84-LINE-BUF                                          
083400     MOVE 1 TO M84-LINE-POS                                               
083500     STRING                                                               
083600         'ou revisar a especificacao de produtos e'                       
083700         'servicos.'                                                      
083800         DELIMITED BY SIZE                                                
083900         INTO M84-LINE-BUF                                                
084000         WITH POINTER M84-LINE-POS                                        
084100        PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT                         
084200     ELSE                                                                 
084300        IF M84-RISK-IS-MEDIUM                                             
084400     MOVE SPACES TO M84-LINE-BUF                                          
084500     MOVE 1 TO M84-LINE-POS                                               
084600     STRING                                                               
084700         'O deposito pode ser considerado com cautela,'                   
084800         'apos reforcar a distintividade do sinal e'                      
084900         'revisar a especificacao pretendida.'                            
085000         DELIMITED BY SIZE                                                
085100         INTO M84-LINE-BUF                                                
085200         WITH POINTER M84-LINE-POS                                        
085300           PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT                      
085400        ELSE                                                              
085500     MOVE SPACES TO M84-LINE-BUF                                          
085600     MOVE 1 TO M84-LINE-POS                                               
085700     STRING                                                               
085800         'O deposito mostra-se viavel em principio,'                      
085900         'sujeito a manifestacao de terceiros no curso'                   
086000         'do processo administrativo.'                                    
086100         DELIMITED BY SIZE                                                
086200         INTO M84-LINE-BUF                                                
086300         WITH POINTER M84-LINE-POS                                        
086400           PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT                      
086500        END-IF                                                            
086600     END-IF.                                                              
086700     MOVE SPACES TO M84-LINE-BUF.                                         
086800     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
086900     MOVE SPACES TO M84-LINE-BUF.                                         
087000     MOVE 1 TO M84-LINE-POS.                                              
087100     STRING                                                               
087200         'Observacao:'                                                    
087300         DELIMITED BY SIZE                                                
087400         INTO M84-LINE-BUF                                                
087500         WITH POINTER M84-LINE-POS.                                       
087600     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
087700     MOVE SPACES TO M84-LINE-BUF.                                         
087800     MOVE 1 TO M84-LINE-POS.                                              
087900     STRING                                                               
088000         'Este parecer e preliminar, baseado em busca'                    
088100         'automatizada, e nao dispensa a revisao de'                      
088200         DELIMITED BY SIZE                                                
088300         INTO M84-LINE-BUF                                                
088400         WITH POINTER M84-LINE-POS.                                       
088500     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
088600     MOVE SPACES TO M84-LINE-BUF.                                         
088700     MOVE 1 TO M84-LINE-POS.                                              
088800     STRING                                                               
088900         'advogado especialista em propriedade'                           
089000         'industrial antes do deposito.'                                  
089100         DELIMITED BY SIZE                                                
089200         INTO M84-LINE-BUF                                                
089300         WITH POINTER M84-LINE-POS.                                       
089400     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
089500 2000-EXIT.                                                               
089600     EXIT.                                                                
089700*----------------------------------------------------------------         
089800* 2100/2200 - sintese dinamica (HIGH/MEDIUM) - embute a lista de          
089900* referencias (top-3) e quebra o texto resultante em linhas <=132         
090000*----------------------------------------------------------------         
090100 2100-SINTESE-HIGH-PARA.                                                  
090200     PERFORM 8100-BUILD-REFS-PARA THRU 8100-EXIT.                         
090300     MOVE SPACES TO M84-WRAP-TEXT.                                        
090400     MOVE 1 TO M84-WRAP-POS.                                              
090500     STRING                                                               
090600         'Com base na busca realizada, foi'                               
090700         ' identificada colidencia relevante'                             
090800         ' com '                                                          
090900         M84-REFS-TEXT(1:M84-REFS-LEN)                                    
091000         ', o que eleva o risco de'                                       
091100         ' indeferimento ou oposicao perante o'                           
091200         ' INPI.'                                                         
091300         DELIMITED BY SIZE                                                
091400         INTO M84-WRAP-TEXT                                               
091500         WITH POINTER M84-WRAP-POS.                                       
091600     COMPUTE M84-WRAP-LEN = M84-WRAP-POS - 1.                             
091700     PERFORM 8900-WRAP-TEXT-PARA THRU 8900-EXIT.                          
091800 2100-EXIT.                                                               
091900     EXIT.                                                                
092000*                                                                         
092100 2200-SINTESE-MEDIUM-PARA.                                                
092200     PERFORM 8100-BUILD-REFS-PARA THRU 8100-EXIT.                         
092300     MOVE SPACES TO M84-WRAP-TEXT.                                        
092400     MOVE 1 TO M84-WRAP-POS.                                              
092500     STRING                                                               
092600         'Foram localizadas anterioridades'                               
092700         ' potencialmente conflitantes ('                                 
092800         M84-REFS-TEXT(1:M84-REFS-LEN)                                    
092900         '), exigindo avaliacao cautelosa'                                
093000         ' antes do deposito.'                                            
093100         DELIMITED BY SIZE                                                
093200         INTO M84-WRAP-TEXT                                               
093300         WITH POINTER M84-WRAP-POS.                                       
093400     COMPUTE M84-WRAP-LEN = M84-WRAP-POS - 1.                             
093500     PERFORM 8900-WRAP-TEXT-PARA THRU 8900-EXIT.                          
093600 2200-EXIT.                                                               
093700     EXIT.                                                                
093800*                                                                         
093900*----------------------------------------------------------------         
094000* 8100 - monta a lista de referencias (top-3) do parecer: nome            
094100* + " (proc. numero)" quando presente + ", titular xxx" quando            
094200* presente, unidos por "; "; sem match usa texto de reserva               
094300*----------------------------------------------------------------         
094400 8100-BUILD-REFS-PARA.                                                    
094500     MOVE SPACES TO M84-REFS-TEXT.                                        
094600     MOVE 1 TO M84-REFS-POS.                                              
094700     MOVE 'N' TO M84-REFS-ANY.                                            
094800     IF M84-MATCH-TOT < M84-OPN-TOP-N                                     
094900        MOVE M84-MATCH-TOT TO M84-TOPN-LIMIT                              
095000     ELSE                                                                 
095100        MOVE M84-OPN-TOP-N TO M84-TOPN-LIMIT                              
095200     END-IF.                                                              
095300     IF M84-TOPN-LIMIT EQUAL ZERO                                         
095400        MOVE 'anterioridades relevantes' TO M84-REFS-TEXT                 
095500        MOVE 26 TO M84-REFS-LEN                                           
095600        GO TO 8100-EXIT                                                   
095700     END-IF.                                                              
095800     MOVE ZERO TO M84-REFS-SCAN-IX.                                       
095900 8110-REFS-LOOP.                                                          
096000     ADD 1 TO M84-REFS-SCAN-IX.                                           
096100     IF M84-REFS-SCAN-IX > M84-TOPN-LIMIT                                 
096200        GO TO 8190-REFS-DONE                                              
096300     END-IF.                                                              
096400     SET M84-MATCH-IX TO M84-REFS-SCAN-IX.                                
096500     MOVE SPACES TO M84-TRIM-SRC.                                         
096600     MOVE M84-EL-NAME(M84-MATCH-IX) TO M84-TRIM-SRC(1:40).                
096700     MOVE 40 TO M84-TRIM-LEN.                                             
096800     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT.                       
096900     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-NAME.                  
097000     MOVE M84-TRIM-LEN TO M84-DISP-NAME-LEN.                              
097100     IF M84-REFS-ANY-YES                                                  
097200     STRING                                                               
097300         '; '                                                             
097400         DELIMITED BY SIZE                                                
097500         INTO M84-REFS-TEXT                                               
097600         WITH POINTER M84-REFS-POS                                        
097700     ELSE                                                                 
097800        MOVE 'Y' TO M84-REFS-ANY                                          
097900     END-IF.                                                              
098000     STRING                                                               
098100         M84-DISP-NAME(1:M84-DISP-NAME-LEN)                               
098200         DELIMITED BY SIZE                                                
098300         INTO M84-REFS-TEXT                                               
098400         WITH POINTER M84-REFS-POS.                                       
098500     IF M84-EL-NUMERO(M84-MATCH-IX) NOT EQUAL SPACES                      
098600     MOVE SPACES TO M84-TRIM-SRC                                          
098700     MOVE M84-EL-NUMERO(M84-MATCH-IX) TO M84-TRIM-SRC(1:12)               
098800     MOVE 12 TO M84-TRIM-LEN                                              
098900     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT                        
099000     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-NUMERO                 
099100     MOVE M84-TRIM-LEN TO M84-DISP-NUMERO-LEN                             
099200     STRING                                                               
099300         ' (proc. '                                                       
099400         M84-DISP-NUMERO(1:M84-DISP-NUMERO-LEN)                           
099500         ')'                                                              
099600         DELIMITED BY SIZE                                                
099700         INTO M84-REFS-TEXT                                               
099800         WITH POINTER M84-REFS-POS                                        
099900     END-IF.                                                              
100000     IF M84-EL-TITULAR(M84-MATCH-IX) NOT EQUAL SPACES                     
100100     MOVE SPACES TO M84-TRIM-SRC                                          
100200     MOVE M84-EL-TITULAR(M84-MATCH-IX) TO M84-TRIM-SRC(1:40)              
100300     MOVE 40 TO M84-TRIM-LEN                                              
100400     PERFORM 9500-TRIM-SCRATCH-PARA THRU 9500-EXIT                        
100500     MOVE M84-TRIM-SRC(1:M84-TRIM-LEN) TO M84-DISP-TITULAR                
100600     MOVE M84-TRIM-LEN TO M84-DISP-TITULAR-LEN                            
100700     STRING                                                               
100800         ', titular '                                                     
100900         M84-DISP-TITULAR(1:M84-DISP-TITULAR-LEN)                         
101000         DELIMITED BY SIZE                                                
101100         INTO M84-REFS-TEXT                                               
101200         WITH POINTER M84-REFS-POS                                        
101300     END-IF.                                                              
101400     GO TO 8110-REFS-LOOP.                                                
101500 8190-REFS-DONE.                                                          
101600     COMPUTE M84-REFS-LEN = M84-REFS-POS - 1.                             
101700 8100-EXIT.                                                               
101800     EXIT.                                                                
101900*----------------------------------------------------------------         
102000* 8900 - quebra M84-WRAP-TEXT(1:M84-WRAP-LEN) em linhas de ate            
102100* 118 colunas, cortando no ultimo branco encontrado, e grava              
102200* cada pedaco como uma linha de impressao                                 
102300*----------------------------------------------------------------         
102400 8900-WRAP-TEXT-PARA.                                                     
102500     MOVE 1 TO M84-WRAP-START.                                            
102600 8910-WRAP-LOOP.                                                          
102700     IF M84-WRAP-START > M84-WRAP-LEN                                     
102800        GO TO 8900-EXIT                                                   
102900     END-IF.                                                              
103000     COMPUTE M84-WRAP-SCAN-IX =                                           
103100        M84-WRAP-LEN - M84-WRAP-START + 1.                                
103200     IF M84-WRAP-SCAN-IX NOT GREATER THAN 118                             
103300        COMPUTE M84-WRAP-END = M84-WRAP-LEN                               
103400     ELSE                                                                 
103500        PERFORM 8950-FIND-BREAK-PARA THRU 8950-EXIT                       
103600     END-IF.                                                              
103700     MOVE SPACES TO M84-LINE-BUF.                                         
103800     COMPUTE M84-WRAP-SCAN-IX =                                           
103900        M84-WRAP-END - M84-WRAP-START + 1.                                
104000     MOVE M84-WRAP-TEXT(M84-WRAP-START:M84-WRAP-SCAN-IX)                  
104100        TO M84-LINE-BUF(1:M84-WRAP-SCAN-IX).                              
104200     PERFORM 9900-ADD-LINE-PARA THRU 9900-EXIT.                           
104300     COMPUTE M84-WRAP-START = M84-WRAP-END + 1.                           
104400     IF M84-WRAP-START NOT GREATER THAN M84-WRAP-LEN                      
104500        IF M84-WRAP-TEXT(M84-WRAP-START:1) EQUAL SPACE                    
104600           ADD 1 TO M84-WRAP-START                                        
104700        END-IF                                                            
104800     END-IF.                                                              
104900     GO TO 8910-WRAP-LOOP.                                                
105000 8900-EXIT.                                                               
105100     EXIT.                                                                
105200*                                                                         
105300* 8950 - localiza o ultimo branco ate 118 colunas a frente do             
105400* inicio do trecho corrente (corte seco se nao houver branco)             
105500 8950-FIND-BREAK-PARA.                                                    
105600     COMPUTE M84-WRAP-BREAK = M84-WRAP-START + 117.                       
105700 8955-FIND-BREAK-LOOP.                                                    
105800     IF M84-WRAP-BREAK NOT GREATER THAN M84-WRAP-START                    
105900        COMPUTE M84-WRAP-END = M84-WRAP-START + 117                       
106000        GO TO 8950-EXIT                                                   
106100     END-IF.                                                              
106200     IF M84-WRAP-TEXT(M84-WRAP-BREAK:1) EQUAL SPACE                       
106300        COMPUTE M84-WRAP-END = M84-WRAP-BREAK - 1                         
106400        GO TO 8950-EXIT                                                   
106500     END-IF.                                                              
106600     SUBTRACT 1 FROM M84-WRAP-BREAK.                                      
106700     GO TO 8955-FIND-BREAK-LOOP.                                          
106800 8950-EXIT.                                                               
106900     EXIT.                                                                
107000*                                                                         
107100*----------------------------------------------------------------         
107200* 9500 - localiza o comprimento real de M84-TRIM-SRC (retrocede           
107300* de M84-TRIM-LEN ate achar caractere nao-branco; campo todo              
107400* branco resulta em comprimento minimo 1)                                 
107500*----------------------------------------------------------------         
107600 9500-TRIM-SCRATCH-PARA.                                                  
107700     IF M84-TRIM-LEN EQUAL ZERO                                           
107800        MOVE 1 TO M84-TRIM-LEN                                            
107900        GO TO 9500-EXIT                                                   
108000     END-IF.                                                              
108100     IF M84-TRIM-SRC(M84-TRIM-LEN:1) NOT EQUAL SPACE                      
108200        GO TO 9500-EXIT                                                   
108300     END-IF.                                                              
108400     SUBTRACT 1 FROM M84-TRIM-LEN.                                        
108500     GO TO 9500-TRIM-SCRATCH-PARA.                                        
108600 9500-EXIT.                                                               
108700     EXIT.                                                                
108800*                                                                         
108900*----------------------------------------------------------------         
109000* 9900 - acrescenta M84-LINE-BUF como nova linha de M84-PRINT-TB          
109100*----------------------------------------------------------------         
109200 9900-ADD-LINE-PARA.                                                      
109300     ADD 1 TO M84-PRINT-TOT.                                              
109400     SET M84-PRINT-IX TO M84-PRINT-TOT.                                   
109500     MOVE M84-LINE-BUF TO M84-PRINT-LINE(M84-PRINT-IX).                   
109600 9900-EXIT.                                                               
109700     EXIT.                                                                
