000100* **++ M84 - tabela de pesos/faixas para o calculo do indice de           
000200* conflito e para a classificacao do nivel de risco geral do              
000300* processo (faixas fixas, sem OCCURS - poucas faixas previstas).          
000500*                                                                         
000600* faixas de similaridade textual - ordem decrescente de exigencia,        
000700* a primeira faixa cujo limiar e atingido define o peso somado            
000800 01 M84-SCORE-PARM.                                                       
000900   03 M84-SIM-BAND-1.                                                     
001000     05 M84-SIM-THRESHOLD-1       PIC 9V9(4) VALUE 0.9000.                
001100     05 M84-SIM-WEIGHT-1          PIC 9(2)   VALUE 55.                    
001200   03 M84-SIM-BAND-2.                                                     
001300     05 M84-SIM-THRESHOLD-2       PIC 9V9(4) VALUE 0.8000.                
001400     05 M84-SIM-WEIGHT-2          PIC 9(2)   VALUE 40.                    
001500   03 M84-SIM-BAND-3.                                                     
001600     05 M84-SIM-THRESHOLD-3       PIC 9V9(4) VALUE 0.7000.                
001700     05 M84-SIM-WEIGHT-3          PIC 9(2)   VALUE 25.                    
001800   03 M84-SIM-BAND-4.                                                     
001900     05 M84-SIM-THRESHOLD-4       PIC 9V9(4) VALUE 0.6000.                
002000     05 M84-SIM-WEIGHT-4          PIC 9(2)   VALUE 12.                    
002100   03 M84-WEIGHT-PHONETIC          PIC 9(2)     VALUE 25.                 
002200   03 M84-WEIGHT-CLASS             PIC 9(2)     VALUE 25.                 
002300   03 M84-WEIGHT-ACTIVE            PIC 9(2)     VALUE 15.                 
002400   03 M84-SCORE-CAP                PIC 9(3)     VALUE 100.                
002500   03 FILLER                       PIC X(01)    VALUE SPACE.              
002600*                                                                         
002700 01 M84-RISK-PARM.                                                        
002800   03 M84-RISK-HIGH-MIN            PIC 9(3)     VALUE 075.                
002900   03 M84-RISK-MEDIUM-MIN          PIC 9(3)     VALUE 045.                
003000   03 FILLER                       PIC X(01)    VALUE SPACE.              
003100*                                                                         
003200* chave de classificacao recebe a pontuacao vencedora antes de            
003300* se escolher a narrativa do nivel de risco mais adiante                  
003400 01 M84-RISK-SWITCH.                                                      
003500   03 M84-RISK-SCORE               PIC 9(3).                              
003600     88 M84-RISK-IS-HIGH                 VALUES 075 THRU 100.             
003700     88 M84-RISK-IS-MEDIUM               VALUES 045 THRU 074.             
003800     88 M84-RISK-IS-LOW                  VALUES 000 THRU 044.             
003900   03 FILLER                       PIC X(01)    VALUE SPACE.              
