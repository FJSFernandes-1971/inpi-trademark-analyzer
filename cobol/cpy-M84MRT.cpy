000100* **++ M84 - tabela das linhas de impressao devolvidas pela               
000200* rotina de montagem do relatorio/parecer (estilo FMT-EL                  
000300* OCCURS).                                                                
000400 01 M84-PRINT-AREA.                                                       
000500   03 M84-PRINT-TOT               PIC 9(4) COMP VALUE ZERO.               
000600   03 M84-PRINT-TB.                                                       
000700     05 M84-PRINT-LINE OCCURS 0 TO 400                                    
000800                       DEPENDING ON M84-PRINT-TOT                         
000900                       INDEXED BY M84-PRINT-IX                            
001000                       PIC X(132).                                        
001100   03 FILLER                      PIC X(01) VALUE SPACE.                  
